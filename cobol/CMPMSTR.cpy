000100******************************************************************
000200*    CMPMSTR  --  COMPONENT MASTER RECORD                       *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400*    FILE:  DDS0002.LABINV.CMPMSTR  (QSAM, FIXED, KEY = CMP-ID) *
000500******************************************************************
000600*    ONE ROW PER COMPONENT.  ON-HAND QUANTITY IS CARRIED SIGNED  *
000700*    (CMP-QTY) SO A POSTING BUG THAT DRIVES STOCK NEGATIVE SHOWS *
000800*    UP ON THE LISTING AS "OUT OF STOCK" INSTEAD OF WRAPPING.    *
000900*    THIS PROGRAM GROUP DOES NOT KEEP MONEY ANYWHERE -- QUANTITY *
001000*    ARITHMETIC ONLY.                                            *
001100******************************************************************
001200* 06/02/94 JS  ORIGINAL LAYOUT (CARRIED OVER FROM PATMSTR SHAPE) *
001300* 11/18/97 AK  ADDED CMP-MIN-STOCK FOR RE-ORDER REPORTING        *
001400* 02/09/99 TGD Y2K - CMP-DATE-ADDED/CMP-LAST-UPD 4-DIGIT YEAR    *
001500* 07/21/03 JS  ADDED CMP-TYPE, DEFAULTS TO "OTHER" WHEN BLANK    *
001600******************************************************************
001700 01  COMPONENT-MASTER-REC.
001800     05  CMP-ID                      PIC 9(05).
001900     05  CMP-NAME                    PIC X(30).
002000     05  CMP-CAT-ID                  PIC 9(05).
002100     05  CMP-LAB-ID                  PIC 9(05).
002200     05  CMP-QTY                     PIC S9(07).
002300     05  CMP-MIN-STOCK               PIC 9(07).
002400     05  CMP-UNIT                    PIC X(10).
002500     05  CMP-DESC                    PIC X(50).
002600     05  CMP-TYPE                    PIC X(20).
002700         88  CMP-TYPE-BLANK          VALUE SPACES.
002800     05  CMP-DATE-ADDED              PIC 9(14).
002900******************************************************************
003000*    ALTERNATE VIEW OF CMP-DATE-ADDED -- YY/MM/DD/HMS BREAKOUT  *
003100******************************************************************
003200     05  CMP-DATE-ADDED-BRKDN REDEFINES CMP-DATE-ADDED.
003300         10  CMP-ADDED-YYYY          PIC 9(04).
003400         10  CMP-ADDED-MM            PIC 9(02).
003500         10  CMP-ADDED-DD            PIC 9(02).
003600         10  CMP-ADDED-HH            PIC 9(02).
003700         10  CMP-ADDED-MI            PIC 9(02).
003800         10  CMP-ADDED-SS            PIC 9(02).
003900     05  CMP-LAST-UPD                PIC 9(14).
004000******************************************************************
004100*    ALTERNATE VIEW OF CMP-LAST-UPD -- SAME BREAKOUT AS ABOVE   *
004200******************************************************************
004300     05  CMP-LAST-UPD-BRKDN REDEFINES CMP-LAST-UPD.
004400         10  CMP-UPD-YYYY            PIC 9(04).
004500         10  CMP-UPD-MM              PIC 9(02).
004600         10  CMP-UPD-DD              PIC 9(02).
004700         10  CMP-UPD-HH              PIC 9(02).
004800         10  CMP-UPD-MI              PIC 9(02).
004900         10  CMP-UPD-SS              PIC 9(02).
005000     05  FILLER                      PIC X(25).
