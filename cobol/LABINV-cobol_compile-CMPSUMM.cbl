000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMPSUMM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/89.
000600 DATE-COMPILED. 02/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAKES ONE PASS OVER THE LAB MASTER, THE
001300*          CATEGORY MASTER, THE COMPONENT MASTER, AND THE
001400*          TRANSACTION LEDGER TO BUILD THE DASHBOARD SUMMARY
001500*          REPORT -- OVERALL COUNTS, PER-LAB COMPONENT COUNTS,
001600*          PER-CATEGORY COMPONENT COUNTS/QUANTITY TOTALS, AND
001700*          TRANSACTION COUNTS BY STATUS.
001800*
001900*          THE LAB AND CATEGORY MASTERS ARE LOADED INTO TABLES
002000*          UP FRONT, THE SAME WAY PATSRCH ONCE LOADED THE
002100*          EQUIPMENT REFERENCE FILE, SO THE COMPONENT-MASTER
002200*          PASS CAN ACCUMULATE EACH COMPONENT'S COUNT (AND, FOR
002300*          CATEGORIES, QUANTITY) AGAINST THE OWNING ROW WITHOUT
002400*          RE-READING EITHER REFERENCE FILE.
002500*
002600******************************************************************
002700
002800         LAB MASTER (REF)        -   DDS0002.LABINV.LABMSTR
002900
003000         CATEGORY MASTER (REF)   -   DDS0002.LABINV.CATMSTR
003100
003200         COMPONENT MASTER (REF)  -   DDS0002.LABINV.CMPMSTR
003300
003400         TRANSACTION LEDGER (REF)-   DDS0002.LABINV.CMPTRN
003500
003600         OUTPUT FILE PRODUCED    -   DDS0002.LABINV.SUMMRPT
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100* 02/14/89 JS  ORIGINAL PROGRAM -- PATIENT/EQUIPMENT SEARCH-AND- *CMP0001
004200*              COST TABLE LOOKUP                                 *
004300* 02/09/99 TGD Y2K REVIEW - THIS PROGRAM DOES NO DATE ARITHMETIC *CMP0004
004400*              OF ITS OWN, JUST COUNTS AND SUMS -- NO CHANGE     *
004500*              REQUIRED                                         *
004600* 03/28/03 JS  REWORKED FOR THE LAB COMPONENT INVENTORY SUITE    *CMP0002
004700*              (REQ 5102) -- REPLACES THE OLD PATIENT/EQUIPMENT  *
004800*              SEARCH ENTIRELY.  TABLE-LOAD IDIOM KEPT, COST     *
004900*              CALCULATION (CALL 'CLCLBCST') DROPPED -- THIS     *
005000*              SUITE DOES NOT CARRY MONEY                        *
005100* 09/16/03 MM  ADDED THE PER-STATUS TRANSACTION-COUNT SECTION    *CMP0003
005200*              (REQ 5140), BLANK STATUS ROLLS UP TO "UNKNOWN"    *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT SUMMRPT
006700     ASSIGN TO UT-S-SUMMRPT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT LABMSTR
007100     ASSIGN TO UT-S-LABMSTR
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS LABMSTR-STATUS.
007400
007500     SELECT CATMSTR
007600     ASSIGN TO UT-S-CATMSTR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS CATMSTR-STATUS.
007900
008000     SELECT CMPMSTR
008100     ASSIGN TO UT-S-CMPMSTR
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS CMPMSTR-STATUS.
008400
008500     SELECT CMPTRN
008600     ASSIGN TO UT-S-CMPTRN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS CMPTRN-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(130).
009900
010000 FD  SUMMRPT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SUMMRPT-REC.
010600 01  SUMMRPT-REC  PIC X(132).
010700
010800****** LAB MASTER -- REFERENCE ONLY.  READ COMPLETE AND LOADED
010900****** INTO LAB-TABLE BY 200-LOAD-LAB-TABLE.
011000 FD  LABMSTR
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORD CONTAINS 168 CHARACTERS
011500     DATA RECORD IS LABMSTR-REC-DATA.
011600 01  LABMSTR-REC-DATA PIC X(168).
011700
011800****** CATEGORY MASTER -- REFERENCE ONLY.  READ COMPLETE AND
011900****** LOADED INTO CAT-TABLE BY 250-LOAD-CAT-TABLE.
012000 FD  CATMSTR
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORD CONTAINS 148 CHARACTERS
012500     DATA RECORD IS CATMSTR-REC-DATA.
012600 01  CATMSTR-REC-DATA PIC X(148).
012700
012800****** COMPONENT MASTER -- DRIVES THE FIRST PASS.  EACH ROW IS
012900****** ACCUMULATED AGAINST TOTAL-CMP-COUNT, THE LOW/OUT-OF-STOCK
013000****** COUNTERS, AND ITS OWNING LAB-TABLE/CAT-TABLE ROW.
013100 FD  CMPMSTR
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORD CONTAINS 192 CHARACTERS
013600     DATA RECORD IS CMPMSTR-REC-DATA.
013700 01  CMPMSTR-REC-DATA PIC X(192).
013800
013900****** TRANSACTION LEDGER -- DRIVES THE SECOND PASS.  EACH ROW
014000****** IS ACCUMULATED AGAINST TOTAL-TRN-COUNT, PENDING-RETURNS-
014100****** COUNT, AND ITS STATUS-TABLE ROW.
014200 FD  CMPTRN
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS
014600     RECORD CONTAINS 313 CHARACTERS
014700     DATA RECORD IS CMPTRN-REC-DATA.
014800 01  CMPTRN-REC-DATA PIC X(313).
014900
015000** QSAM FILE
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  LABMSTR-STATUS          PIC X(2).
015500         88  LABMSTR-EOF         VALUE "10".
015600     05  CATMSTR-STATUS          PIC X(2).
015700         88  CATMSTR-EOF         VALUE "10".
015800     05  CMPMSTR-STATUS          PIC X(2).
015900         88  CMPMSTR-EOF         VALUE "10".
016000     05  CMPTRN-STATUS           PIC X(2).
016100         88  CMPTRN-EOF          VALUE "10".
016200     05  OFCODE                  PIC X(2).
016300         88 CODE-WRITE    VALUE SPACES.
016400
016500 COPY LABMSTR.
016600** QSAM FILE
016700
016800 COPY CATMSTR.
016900** QSAM FILE
017000
017100 COPY CMPMSTR.
017200** QSAM FILE
017300
017400 COPY CMPTRN.
017500** QSAM FILE
017600
017700******************************************************************
017800*    IN-MEMORY LAB TABLE -- LOADED ONCE AT START OF RUN.  EACH   *
017900*    ROW'S CMP-COUNT IS ZEROED AT LOAD TIME AND ACCUMULATED BY   *
018000*    300-ACCUM-COMPONENT AS THE COMPONENT MASTER IS SCANNED, SO  *
018100*    A LAB WITH NO COMPONENTS STILL PRINTS WITH A COUNT OF ZERO. *
018200******************************************************************
018300 01  LAB-TABLE-AREA.
018400     05  LAB-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
018500     05  LAB-TABLE OCCURS 1 TO 500 TIMES
018600             DEPENDING ON LAB-TABLE-COUNT
018700             ASCENDING KEY IS LAB-TBL-ID
018800             INDEXED BY LAB-IDX.
018900         10  LAB-TBL-ID          PIC 9(05).
019000         10  LAB-TBL-NAME        PIC X(30).
019100         10  LAB-TBL-CMP-COUNT   PIC 9(07) COMP.
019200     05  FILLER                  PIC X(20).
019300
019400******************************************************************
019500*    IN-MEMORY CATEGORY TABLE -- SAME IDEA, PLUS A RUNNING SUM   *
019600*    OF COMPONENT QUANTITY FOR EACH CATEGORY.                    *
019700******************************************************************
019800 01  CAT-TABLE-AREA.
019900     05  CAT-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
020000     05  CAT-TABLE OCCURS 1 TO 2000 TIMES
020100             DEPENDING ON CAT-TABLE-COUNT
020200             ASCENDING KEY IS CAT-TBL-ID
020300             INDEXED BY CAT-IDX.
020400         10  CAT-TBL-ID          PIC 9(05).
020500         10  CAT-TBL-NAME        PIC X(30).
020600         10  CAT-TBL-CMP-COUNT   PIC 9(07) COMP.
020700         10  CAT-TBL-QTY-SUM     PIC S9(09) COMP.
020800     05  FILLER                  PIC X(20).
020900
021000******************************************************************
021100*    FIXED FOUR-ROW STATUS TABLE -- ONE ROW FOR EACH LEDGER      *
021200*    STATUS PLUS A FOURTH FOR "UNKNOWN" (BLANK STATUS).  NAMES   *
021300*    ARE LOADED FROM WS-STATUS-NAMES-INIT BY 220-INIT-STATUS-    *
021400*    TABLE, THE SAME "FILLER TABLE" TRICK THE SHOP USED FOR THE  *
021500*    EQUIPMENT-CATEGORY LIST ON THE OLD PATIENT SYSTEM.          *
021600******************************************************************
021700 01  WS-STATUS-NAMES-INIT.
021800     05  FILLER                  PIC X(20) VALUE "ISSUED".
021900     05  FILLER                  PIC X(20)
022000         VALUE "PARTIALLY RETURNED".
022100     05  FILLER                  PIC X(20) VALUE "COMPLETED".
022200     05  FILLER                  PIC X(20) VALUE "UNKNOWN".
022300 01  WS-STATUS-NAMES REDEFINES WS-STATUS-NAMES-INIT.
022400     05  STATUS-NAME-INIT        PIC X(20) OCCURS 4 TIMES.
022500
022600 01  STATUS-TABLE-AREA.
022700     05  STATUS-TABLE OCCURS 4 TIMES INDEXED BY STATUS-IDX.
022800         10  STATUS-TBL-NAME     PIC X(20).
022900         10  STATUS-TBL-COUNT    PIC 9(07) COMP.
023000     05  FILLER                  PIC X(10).
023100
023200 01  WS-SUMM-HDR-REC.
023300     05  FILLER                  PIC X(1) VALUE SPACE.
023400     05  SUMM-HDR-TEXT-O         PIC X(50) VALUE SPACES.
023500     05  FILLER                  PIC X(81) VALUE SPACES.
023600
023700 01  WS-SUMM-LBLVAL-REC.
023800     05  FILLER                  PIC X(2) VALUE SPACES.
023900     05  SUMM-LABEL-O            PIC X(40) VALUE SPACES.
024000     05  SUMM-VALUE-O            PIC ZZZZZZ9.
024100     05  FILLER                  PIC X(83) VALUE SPACES.
024200
024300 01  WS-SUMM-LAB-REC.
024400     05  FILLER                  PIC X(2) VALUE SPACES.
024500     05  SUMM-LAB-NAME-O         PIC X(30) VALUE SPACES.
024600     05  FILLER                  PIC X(3) VALUE SPACES.
024700     05  SUMM-LAB-CMP-COUNT-O    PIC ZZZZZ9.
024800     05  FILLER                  PIC X(91) VALUE SPACES.
024900
025000 01  WS-SUMM-CAT-REC.
025100     05  FILLER                  PIC X(2) VALUE SPACES.
025200     05  SUMM-CAT-NAME-O         PIC X(30) VALUE SPACES.
025300     05  FILLER                  PIC X(3) VALUE SPACES.
025400     05  SUMM-CAT-CMP-COUNT-O    PIC ZZZZZ9.
025500     05  FILLER                  PIC X(3) VALUE SPACES.
025600     05  SUMM-CAT-QTY-SUM-O      PIC -ZZZZZZ9.
025700     05  FILLER                  PIC X(80) VALUE SPACES.
025800
025900 01  WS-SUMM-STATUS-REC.
026000     05  FILLER                  PIC X(2) VALUE SPACES.
026100     05  SUMM-STATUS-NAME-O      PIC X(20) VALUE SPACES.
026200     05  FILLER                  PIC X(3) VALUE SPACES.
026300     05  SUMM-STATUS-COUNT-O     PIC ZZZZZ9.
026400     05  FILLER                  PIC X(101) VALUE SPACES.
026500
026600 01  WS-BLANK-LINE.
026700     05  FILLER                  PIC X(132) VALUE SPACES.
026800
026900 77  WS-STATUS-KEY               PIC X(20) VALUE SPACES.
027000
027100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027200     05 TOTAL-CMP-COUNT          PIC 9(07) COMP.
027300     05 TOTAL-TRN-COUNT          PIC 9(07) COMP.
027400     05 PENDING-RETURNS-COUNT    PIC 9(07) COMP.
027500     05 LOW-STOCK-COUNT          PIC 9(07) COMP.
027600     05 OUT-OF-STOCK-COUNT       PIC 9(07) COMP.
027700
027800 01  FLAGS-AND-SWITCHES.
027900     05 MORE-CMP-SW              PIC X(01) VALUE "Y".
028000         88 NO-MORE-CMP-DATA VALUE "N".
028100     05 MORE-TRN-SW              PIC X(01) VALUE "Y".
028200         88 NO-MORE-TRN-DATA VALUE "N".
028300     05 LAB-FOUND-SW             PIC X(01) VALUE "N".
028400         88 LAB-ON-FILE    VALUE "Y".
028500         88 LAB-NOT-ON-FILE VALUE "N".
028600     05 CAT-FOUND-SW             PIC X(01) VALUE "N".
028700         88 CAT-ON-FILE    VALUE "Y".
028800         88 CAT-NOT-ON-FILE VALUE "N".
028900
029000 COPY ABENDREC.
029100** QSAM FILE
029200
029300 PROCEDURE DIVISION.
029400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500     PERFORM 100-MAINLINE THRU 100-EXIT
029600             UNTIL NO-MORE-CMP-DATA.
029700     PERFORM 150-MAINLINE-TRN THRU 150-EXIT
029800             UNTIL NO-MORE-TRN-DATA.
029900     PERFORM 999-CLEANUP THRU 999-EXIT.
030000     MOVE +0 TO RETURN-CODE.
030100     GOBACK.
030200
030300 000-HOUSEKEEPING.
030400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030500     DISPLAY "******** BEGIN JOB CMPSUMM ********".
030600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030800     PERFORM 200-LOAD-LAB-TABLE THRU 200-EXIT.
030900     PERFORM 250-LOAD-CAT-TABLE THRU 250-EXIT.
031000     PERFORM 220-INIT-STATUS-TABLE THRU 220-EXIT
031100             VARYING STATUS-IDX FROM 1 BY 1
031200             UNTIL STATUS-IDX > 4.
031300
031400     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
031500     IF NO-MORE-CMP-DATA
031600         MOVE "EMPTY COMPONENT MASTER" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800
031900     PERFORM 920-READ-CMPTRN THRU 920-EXIT.
032000     IF NO-MORE-TRN-DATA
032100         MOVE "EMPTY TRANSACTION LEDGER" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300 000-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700*    LOAD THE SEQUENTIAL LAB MASTER INTO LAB-TABLE, EACH ROW'S   *
032800*    COMPONENT COUNT STARTING AT ZERO.                           *
032900******************************************************************
033000 200-LOAD-LAB-TABLE.
033100     MOVE "200-LOAD-LAB-TABLE" TO PARA-NAME.
033200     MOVE ZERO TO LAB-TABLE-COUNT.
033300     PERFORM 210-LOAD-ONE-LAB THRU 210-EXIT
033400             UNTIL LABMSTR-EOF.
033500 200-EXIT.
033600     EXIT.
033700
033800 210-LOAD-ONE-LAB.
033900     READ LABMSTR INTO LAB-MASTER-REC
034000         AT END
034100         GO TO 210-EXIT.
034200     ADD 1 TO LAB-TABLE-COUNT.
034300     SET LAB-IDX TO LAB-TABLE-COUNT.
034400     MOVE LAB-ID TO LAB-TBL-ID(LAB-IDX).
034500     MOVE LAB-NAME TO LAB-TBL-NAME(LAB-IDX).
034600     MOVE ZERO TO LAB-TBL-CMP-COUNT(LAB-IDX).
034700 210-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100*    LOAD THE SEQUENTIAL CATEGORY MASTER INTO CAT-TABLE, EACH    *
035200*    ROW'S COMPONENT COUNT AND QUANTITY SUM STARTING AT ZERO.    *
035300******************************************************************
035400 250-LOAD-CAT-TABLE.
035500     MOVE "250-LOAD-CAT-TABLE" TO PARA-NAME.
035600     MOVE ZERO TO CAT-TABLE-COUNT.
035700     PERFORM 260-LOAD-ONE-CAT THRU 260-EXIT
035800             UNTIL CATMSTR-EOF.
035900 250-EXIT.
036000     EXIT.
036100
036200 260-LOAD-ONE-CAT.
036300     READ CATMSTR INTO CATEGORY-MASTER-REC
036400         AT END
036500         GO TO 260-EXIT.
036600     ADD 1 TO CAT-TABLE-COUNT.
036700     SET CAT-IDX TO CAT-TABLE-COUNT.
036800     MOVE CAT-ID TO CAT-TBL-ID(CAT-IDX).
036900     MOVE CAT-NAME TO CAT-TBL-NAME(CAT-IDX).
037000     MOVE ZERO TO CAT-TBL-CMP-COUNT(CAT-IDX)
037100         CAT-TBL-QTY-SUM(CAT-IDX).
037200 260-EXIT.
037300     EXIT.
037400
037500 220-INIT-STATUS-TABLE.
037600     MOVE STATUS-NAME-INIT(STATUS-IDX) TO
037700         STATUS-TBL-NAME(STATUS-IDX).
037800     MOVE ZERO TO STATUS-TBL-COUNT(STATUS-IDX).
037900 220-EXIT.
038000     EXIT.
038100
038200 100-MAINLINE.
038300     MOVE "100-MAINLINE" TO PARA-NAME.
038400     PERFORM 300-ACCUM-COMPONENT THRU 300-EXIT.
038500     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
038600 100-EXIT.
038700     EXIT.
038800
038900******************************************************************
039000*    ACCUMULATE ONE COMPONENT ROW -- OVERALL COUNT, LOW/OUT-OF-  *
039100*    STOCK COUNTS (A COMPONENT AT OR BELOW ZERO COUNTS IN BOTH), *
039200*    AND THE OWNING LAB/CATEGORY TABLE ROWS.                     *
039300******************************************************************
039400 300-ACCUM-COMPONENT.
039500     MOVE "300-ACCUM-COMPONENT" TO PARA-NAME.
039600     IF CMP-QTY NOT NUMERIC
039700         MOVE ZERO TO CMP-QTY.
039800     IF CMP-MIN-STOCK NOT NUMERIC
039900         MOVE ZERO TO CMP-MIN-STOCK.
040000
040100     ADD 1 TO TOTAL-CMP-COUNT.
040200
040300     IF CMP-QTY NOT > ZERO
040400         ADD 1 TO OUT-OF-STOCK-COUNT
040500         ADD 1 TO LOW-STOCK-COUNT
040600     ELSE
040700         IF CMP-QTY NOT > CMP-MIN-STOCK
040800             ADD 1 TO LOW-STOCK-COUNT.
040900
041000     MOVE "N" TO LAB-FOUND-SW.
041100     SET LAB-IDX TO 1.
041200     SEARCH ALL LAB-TABLE
041300         AT END
041400             MOVE "N" TO LAB-FOUND-SW
041500         WHEN LAB-TBL-ID(LAB-IDX) = CMP-LAB-ID
041600             MOVE "Y" TO LAB-FOUND-SW.
041700     IF LAB-ON-FILE
041800         ADD 1 TO LAB-TBL-CMP-COUNT(LAB-IDX).
041900
042000     MOVE "N" TO CAT-FOUND-SW.
042100     SET CAT-IDX TO 1.
042200     SEARCH ALL CAT-TABLE
042300         AT END
042400             MOVE "N" TO CAT-FOUND-SW
042500         WHEN CAT-TBL-ID(CAT-IDX) = CMP-CAT-ID
042600             MOVE "Y" TO CAT-FOUND-SW.
042700     IF CAT-ON-FILE
042800         ADD 1 TO CAT-TBL-CMP-COUNT(CAT-IDX)
042900         ADD CMP-QTY TO CAT-TBL-QTY-SUM(CAT-IDX).
043000 300-EXIT.
043100     EXIT.
043200
043300 150-MAINLINE-TRN.
043400     MOVE "150-MAINLINE-TRN" TO PARA-NAME.
043500     PERFORM 400-ACCUM-TRANSACTION THRU 400-EXIT.
043600     PERFORM 920-READ-CMPTRN THRU 920-EXIT.
043700 150-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    ACCUMULATE ONE LEDGER ROW -- OVERALL COUNT, PENDING-RETURNS *
044200*    COUNT (ISSUED OR PARTIALLY RETURNED), AND ITS STATUS-TABLE  *
044300*    ROW, BLANK STATUS ROLLED UP TO "UNKNOWN".                   *
044400******************************************************************
044500 400-ACCUM-TRANSACTION.
044600     MOVE "400-ACCUM-TRANSACTION" TO PARA-NAME.
044700     ADD 1 TO TOTAL-TRN-COUNT.
044800
044900     IF TRN-ISSUED OR TRN-PART-RETURNED
045000         ADD 1 TO PENDING-RETURNS-COUNT.
045100
045200     MOVE TRN-STATUS TO WS-STATUS-KEY.
045300     IF WS-STATUS-KEY = SPACES
045400         MOVE "UNKNOWN" TO WS-STATUS-KEY.
045500
045600     SET STATUS-IDX TO 1.
045700     SEARCH STATUS-TABLE
045800         AT END
045900             CONTINUE
046000         WHEN STATUS-TBL-NAME(STATUS-IDX) = WS-STATUS-KEY
046100             ADD 1 TO STATUS-TBL-COUNT(STATUS-IDX).
046200 400-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600*    WRITE THE FOUR-SECTION SUMMARY REPORT.  CALLED ONCE, FROM   *
046700*    999-CLEANUP, AFTER BOTH PASSES ARE COMPLETE.                *
046800******************************************************************
046900 700-WRITE-SUMMARY-RPT.
047000     MOVE "700-WRITE-SUMMARY-RPT" TO PARA-NAME.
047100     PERFORM 710-WRITE-OVERALL  THRU 710-EXIT.
047200     PERFORM 720-WRITE-PER-LAB  THRU 720-EXIT.
047300     PERFORM 730-WRITE-PER-CAT  THRU 730-EXIT.
047400     PERFORM 740-WRITE-PER-STATUS THRU 740-EXIT.
047500 700-EXIT.
047600     EXIT.
047700
047800 710-WRITE-OVERALL.
047900     MOVE "710-WRITE-OVERALL" TO PARA-NAME.
048000     MOVE "1. OVERALL COUNTERS" TO SUMM-HDR-TEXT-O.
048100     WRITE SUMMRPT-REC FROM WS-SUMM-HDR-REC AFTER ADVANCING 1.
048200
048300     MOVE "TOTAL COMPONENTS" TO SUMM-LABEL-O.
048400     MOVE TOTAL-CMP-COUNT TO SUMM-VALUE-O.
048500     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
048600
048700     MOVE "TOTAL TRANSACTIONS" TO SUMM-LABEL-O.
048800     MOVE TOTAL-TRN-COUNT TO SUMM-VALUE-O.
048900     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
049000
049100     MOVE "TOTAL LABS" TO SUMM-LABEL-O.
049200     MOVE LAB-TABLE-COUNT TO SUMM-VALUE-O.
049300     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
049400
049500     MOVE "TOTAL CATEGORIES" TO SUMM-LABEL-O.
049600     MOVE CAT-TABLE-COUNT TO SUMM-VALUE-O.
049700     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
049800
049900     MOVE "PENDING RETURNS" TO SUMM-LABEL-O.
050000     MOVE PENDING-RETURNS-COUNT TO SUMM-VALUE-O.
050100     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
050200
050300     MOVE "LOW-STOCK COUNT" TO SUMM-LABEL-O.
050400     MOVE LOW-STOCK-COUNT TO SUMM-VALUE-O.
050500     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
050600
050700     MOVE "OUT-OF-STOCK COUNT" TO SUMM-LABEL-O.
050800     MOVE OUT-OF-STOCK-COUNT TO SUMM-VALUE-O.
050900     WRITE SUMMRPT-REC FROM WS-SUMM-LBLVAL-REC.
051000 710-EXIT.
051100     EXIT.
051200
051300 720-WRITE-PER-LAB.
051400     MOVE "720-WRITE-PER-LAB" TO PARA-NAME.
051500     MOVE "2. PER-LAB COMPONENT COUNTS" TO SUMM-HDR-TEXT-O.
051600     WRITE SUMMRPT-REC FROM WS-BLANK-LINE.
051700     WRITE SUMMRPT-REC FROM WS-SUMM-HDR-REC AFTER ADVANCING 1.
051800     PERFORM 725-WRITE-ONE-LAB THRU 725-EXIT
051900             VARYING LAB-IDX FROM 1 BY 1
052000             UNTIL LAB-IDX > LAB-TABLE-COUNT.
052100 720-EXIT.
052200     EXIT.
052300
052400 725-WRITE-ONE-LAB.
052500     MOVE LAB-TBL-NAME(LAB-IDX) TO SUMM-LAB-NAME-O.
052600     MOVE LAB-TBL-CMP-COUNT(LAB-IDX) TO SUMM-LAB-CMP-COUNT-O.
052700     WRITE SUMMRPT-REC FROM WS-SUMM-LAB-REC.
052800 725-EXIT.
052900     EXIT.
053000
053100 730-WRITE-PER-CAT.
053200     MOVE "730-WRITE-PER-CAT" TO PARA-NAME.
053300     MOVE "3. PER-CATEGORY COMPONENT COUNTS AND QUANTITY" TO
053400         SUMM-HDR-TEXT-O.
053500     WRITE SUMMRPT-REC FROM WS-BLANK-LINE.
053600     WRITE SUMMRPT-REC FROM WS-SUMM-HDR-REC AFTER ADVANCING 1.
053700     PERFORM 735-WRITE-ONE-CAT THRU 735-EXIT
053800             VARYING CAT-IDX FROM 1 BY 1
053900             UNTIL CAT-IDX > CAT-TABLE-COUNT.
054000 730-EXIT.
054100     EXIT.
054200
054300 735-WRITE-ONE-CAT.
054400     MOVE CAT-TBL-NAME(CAT-IDX) TO SUMM-CAT-NAME-O.
054500     MOVE CAT-TBL-CMP-COUNT(CAT-IDX) TO SUMM-CAT-CMP-COUNT-O.
054600     MOVE CAT-TBL-QTY-SUM(CAT-IDX) TO SUMM-CAT-QTY-SUM-O.
054700     WRITE SUMMRPT-REC FROM WS-SUMM-CAT-REC.
054800 735-EXIT.
054900     EXIT.
055000
055100 740-WRITE-PER-STATUS.
055200     MOVE "740-WRITE-PER-STATUS" TO PARA-NAME.
055300     MOVE "4. TRANSACTION COUNTS BY STATUS" TO SUMM-HDR-TEXT-O.
055400     WRITE SUMMRPT-REC FROM WS-BLANK-LINE.
055500     WRITE SUMMRPT-REC FROM WS-SUMM-HDR-REC AFTER ADVANCING 1.
055600     PERFORM 745-WRITE-ONE-STATUS THRU 745-EXIT
055700             VARYING STATUS-IDX FROM 1 BY 1
055800             UNTIL STATUS-IDX > 4.
055900 740-EXIT.
056000     EXIT.
056100
056200 745-WRITE-ONE-STATUS.
056300     MOVE STATUS-TBL-NAME(STATUS-IDX) TO SUMM-STATUS-NAME-O.
056400     MOVE STATUS-TBL-COUNT(STATUS-IDX) TO SUMM-STATUS-COUNT-O.
056500     WRITE SUMMRPT-REC FROM WS-SUMM-STATUS-REC.
056600 745-EXIT.
056700     EXIT.
056800
056900 800-OPEN-FILES.
057000     MOVE "800-OPEN-FILES" TO PARA-NAME.
057100     OPEN INPUT LABMSTR, CATMSTR, CMPMSTR, CMPTRN.
057200     OPEN OUTPUT SUMMRPT, SYSOUT.
057300 800-EXIT.
057400     EXIT.
057500
057600 850-CLOSE-FILES.
057700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057800     CLOSE LABMSTR, CATMSTR, CMPMSTR, CMPTRN, SUMMRPT, SYSOUT.
057900 850-EXIT.
058000     EXIT.
058100
058200 900-READ-CMPMSTR.
058300     READ CMPMSTR INTO COMPONENT-MASTER-REC
058400         AT END MOVE "N" TO MORE-CMP-SW
058500         GO TO 900-EXIT
058600     END-READ.
058700 900-EXIT.
058800     EXIT.
058900
059000 920-READ-CMPTRN.
059100     READ CMPTRN INTO COMPONENT-TRANSACTION-REC
059200         AT END MOVE "N" TO MORE-TRN-SW
059300         GO TO 920-EXIT
059400     END-READ.
059500 920-EXIT.
059600     EXIT.
059700
059800 999-CLEANUP.
059900     MOVE "999-CLEANUP" TO PARA-NAME.
060000     PERFORM 700-WRITE-SUMMARY-RPT THRU 700-EXIT.
060100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060200
060300     DISPLAY "** TOTAL COMPONENTS **".
060400     DISPLAY TOTAL-CMP-COUNT.
060500     DISPLAY "** TOTAL TRANSACTIONS **".
060600     DISPLAY TOTAL-TRN-COUNT.
060700
060800     DISPLAY "******** NORMAL END OF JOB CMPSUMM ********".
060900 999-EXIT.
061000     EXIT.
061100
061200 1000-ABEND-RTN.
061300     WRITE SYSOUT-REC FROM ABEND-REC.
061400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061500     DISPLAY "*** ABNORMAL END OF JOB- CMPSUMM ***" UPON CONSOLE.
061600     DIVIDE ZERO-VAL INTO ONE-VAL.
