000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY COMPONENT TRANSACTION
001300*          REQUEST FILE PRODUCED BY THE LAB'S REQUEST-ENTRY
001400*          SCREENS (ISSUES AND RETURNS AGAINST LAB COMPONENTS).
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY ISSUE OR RETURN
001700*          REQUESTED SINCE THE LAST RUN.
001800*
001900*          THE PROGRAM EDITS EACH REQUEST AGAINST A NUMBER OF
002000*          CRITERIA, BALANCES FINAL RECORDS-READ VERSUS A TRAILER
002100*          REC, AND WRITES A "GOOD" REQUEST FILE FOR TRNUPDT TO
002200*          POST.  REQUESTS THAT FAIL ANY EDIT ARE WRITTEN TO THE
002300*          POSTING LOG AS REJECTED AND DROPPED -- THEY NEVER
002400*          REACH THE MASTER FILES.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   DDS0002.LABINV.TRNREQ
002900
003000         COMPONENT MASTER (REF)  -   DDS0002.LABINV.CMPMSTR
003100
003200         OUTPUT FILE PRODUCED    -   DDS0002.LABINV.TRNACC
003300
003400         POSTING LOG             -   DDS0002.LABINV.POSTLOG
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900* 03/14/94 JS  ORIGINAL PROGRAM -- SPLIT OFF THE EDIT CRITERIA   *TRN0001
004000*              FROM THE DAILY PATIENT-CHARGES EDIT SKELETON      *
004100* 02/09/99 TGD Y2K - REQ-TIMESTAMP FIELDS NOW CARRY A 4-DIGIT    *TRN0002
004200*              YEAR; NO LOGIC CHANGE REQUIRED HERE               *
004300* 05/30/02 AK  ADDED PERSON/PURPOSE LENGTH EDIT VIA STRLTH (REQ  *TRN0003
004400*              4890) -- BLANK-FILLED FIELDS WERE SLIPPING PAST   *
004500*              THE SIMPLE "= SPACES" TEST WHEN LOW-VALUES WERE   *
004600*              PRESENT IN THE FEED                               *
004700* 03/14/03 JS  REWORKED FOR THE LAB COMPONENT INVENTORY SUITE    *TRN0004
004800*              (REQ 5102) -- REPLACES THE OLD PATIENT-CHARGES    *
004900*              EDIT ENTIRELY.  COMPONENT-EXISTS CHECK NOW LOADS  *
005000*              CMPMSTR INTO A TABLE INSTEAD OF A VSAM RANDOM     *
005100*              READ -- THE NEW MASTER IS SEQUENTIAL, NOT INDEXED *
005200* 09/02/03 MM  ADDED REQ-TRAILER-REJECTS SO TRNUPDT CAN PRINT ONE*TRN0005
005300*              COMBINED ACCEPT/REJECT TOTAL ON THE POSTING LOG   *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT TRNREQ
006800     ASSIGN TO UT-S-TRNREQ
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT TRNACC
007300     ASSIGN TO UT-S-TRNACC
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT CMPMSTR
007800     ASSIGN TO UT-S-CMPMSTR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS CMPMSTR-STATUS.
008100
008200     SELECT POSTLOG
008300     ASSIGN TO UT-S-POSTLOG
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** THIS FILE IS PASSED IN FROM THE REQUEST-ENTRY SYSTEM
009800****** IT CONSISTS OF ALL ISSUE/RETURN REQUESTS ENTERED TODAY
009900****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
010000****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
010100 FD  TRNREQ
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 210 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS TRNREQ-REC-DATA.
010700 01  TRNREQ-REC-DATA PIC X(210).
010800
010900****** THIS FILE IS WRITTEN FOR ALL REQUESTS THAT PASS THE
011000****** PROGRAM'S EDIT ROUTINES.  TRNUPDT READS IT NEXT.
011100****** THE TRAILER RECORD CARRIES THE ACCEPTED COUNT PLUS THE
011200****** NUMBER REJECTED HERE, SO TRNUPDT CAN BALANCE AND THEN
011300****** PRINT ONE COMBINED TOTAL ON THE POSTING LOG.
011400 FD  TRNACC
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORD CONTAINS 210 CHARACTERS
011900     DATA RECORD IS TRNACC-REC-DATA.
012000 01  TRNACC-REC-DATA PIC X(210).
012100
012200****** COMPONENT MASTER -- REFERENCE ONLY IN THIS STEP.  READ
012300****** COMPLETE AND LOADED INTO CMP-TABLE BY 200-LOAD-CMP-TABLE
012400****** SO 330-EDIT-COMPONENT-EXISTS CAN SEARCH IT IN MEMORY.
012500 FD  CMPMSTR
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     BLOCK CONTAINS 0 RECORDS
012900     RECORD CONTAINS 192 CHARACTERS
013000     DATA RECORD IS CMPMSTR-REC-DATA.
013100 01  CMPMSTR-REC-DATA PIC X(192).
013200
013300 FD  POSTLOG
013400     RECORDING MODE IS V
013500     LABEL RECORDS ARE STANDARD
013600     DATA RECORD IS POSTLOG-REC.
013700 01  POSTLOG-REC  PIC X(132).
013800
013900** QSAM FILE
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  CMPMSTR-STATUS          PIC X(2).
014400         88  CMPMSTR-EOF         VALUE "10".
014500     05  OFCODE                  PIC X(2).
014600         88 CODE-WRITE    VALUE SPACES.
014700
014800 COPY CMPREQ.
014900** QSAM FILE
015000
015100 COPY CMPMSTR.
015200** QSAM FILE
015300
015400******************************************************************
015500*    IN-MEMORY COMPONENT TABLE -- LOADED ONCE AT START OF RUN    *
015600*    FROM THE SEQUENTIAL COMPONENT MASTER, KEPT IN CMP-ID ORDER  *
015700*    SO 330-EDIT-COMPONENT-EXISTS CAN SEARCH ALL.                *
015800******************************************************************
015900 01  CMP-TABLE-AREA.
016000     05  CMP-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
016100     05  CMP-TABLE OCCURS 1 TO 2000 TIMES
016200             DEPENDING ON CMP-TABLE-COUNT
016300             ASCENDING KEY IS CMP-TBL-ID
016400             INDEXED BY CMP-IDX.
016500         10  CMP-TBL-ID          PIC 9(05).
016600         10  FILLER              PIC X(10).
016700     05  FILLER                  PIC X(20).
016800
016900 01  WS-TRAILER-REC.
017000     05  FILLER                  PIC X(1).
017100     05  IN-RECORD-COUNT         PIC 9(9).
017200     05  FILLER                  PIC X(20).
017300
017400 01  WS-POSTLOG-DETAIL.
017500     05  LOG-STATUS              PIC X(08)  VALUE SPACES.
017600     05  FILLER                  PIC X(01)  VALUE SPACE.
017700     05  LOG-CMP-ID              PIC 9(05)  VALUE ZERO.
017800     05  FILLER                  PIC X(01)  VALUE SPACE.
017900     05  LOG-LAB-ID              PIC 9(05)  VALUE ZERO.
018000     05  FILLER                  PIC X(01)  VALUE SPACE.
018100     05  LOG-ACTION              PIC X(10)  VALUE SPACES.
018200     05  FILLER                  PIC X(01)  VALUE SPACE.
018300     05  LOG-QTY                 PIC 9(07)  VALUE ZERO.
018400     05  FILLER                  PIC X(01)  VALUE SPACE.
018500     05  LOG-RESULT-QTY          PIC S9(07) VALUE ZERO.
018600     05  FILLER                  PIC X(01)  VALUE SPACE.
018700     05  LOG-REASON              PIC X(60)  VALUE SPACES.
018800     05  FILLER                  PIC X(13)  VALUE SPACES.
018900
019000 77  WS-DATE                     PIC 9(6).
019100
019200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019400     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
019500     05 RECORDS-READ             PIC 9(9) COMP.
019600
019700 01  MISC-WS-FLDS.
019800     05 STR-LTH                  PIC 9(04) VALUE 0.
019900
020000 01  FLAGS-AND-SWITCHES.
020100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020200         88 NO-MORE-DATA VALUE "N".
020300     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
020400         88 RECORD-ERROR-FOUND VALUE "Y".
020500         88 VALID-RECORD  VALUE "N".
020600     05 CMP-FOUND-SW             PIC X(01) VALUE "N".
020700         88 CMP-ON-FILE    VALUE "Y".
020800         88 CMP-NOT-ON-FILE VALUE "N".
020900
021000 COPY ABENDREC.
021100** QSAM FILE
021200
021300 PROCEDURE DIVISION.
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 100-MAINLINE THRU 100-EXIT
021600             UNTIL NO-MORE-DATA OR
021700******* Balancing logic put in by TGD 02/12/1999
021800             REQ-TRAILER-REC.
021900     PERFORM 999-CLEANUP THRU 999-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB TRNEDIT ********".
022600     ACCEPT  WS-DATE FROM DATE.
022700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     PERFORM 200-LOAD-CMP-TABLE THRU 200-EXIT.
023000     PERFORM 900-READ-TRNREQ THRU 900-EXIT.
023100     IF NO-MORE-DATA
023200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023300         GO TO 1000-ABEND-RTN.
023400 000-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800*    LOAD THE SEQUENTIAL COMPONENT MASTER INTO CMP-TABLE.  THE   *
023900*    MASTER IS MAINTAINED IN CMP-ID ASCENDING ORDER BY CMPLIST   *
024000*    AND TRNUPDT, SO NO SORT IS NEEDED HERE.                     *
024100******************************************************************
024200 200-LOAD-CMP-TABLE.
024300     MOVE "200-LOAD-CMP-TABLE" TO PARA-NAME.
024400     MOVE ZERO TO CMP-TABLE-COUNT.
024500     PERFORM 250-LOAD-ONE-COMPONENT THRU 250-EXIT
024600             UNTIL CMPMSTR-EOF.
024700 200-EXIT.
024800     EXIT.
024900
025000 250-LOAD-ONE-COMPONENT.
025100     READ CMPMSTR INTO COMPONENT-MASTER-REC
025200         AT END
025300         GO TO 250-EXIT.
025400     ADD 1 TO CMP-TABLE-COUNT.
025500     SET CMP-IDX TO CMP-TABLE-COUNT.
025600     MOVE CMP-ID TO CMP-TBL-ID(CMP-IDX).
025700 250-EXIT.
025800     EXIT.
025900
026000 100-MAINLINE.
026100     MOVE "100-MAINLINE" TO PARA-NAME.
026200     PERFORM 300-EDIT-REQUEST THRU 300-EXIT.
026300
026400     IF RECORD-ERROR-FOUND
026500         ADD +1 TO RECORDS-IN-ERROR
026600         PERFORM 710-WRITE-POSTLOG-REJECT THRU 710-EXIT
026700     ELSE
026800         ADD +1 TO RECORDS-WRITTEN
026900         PERFORM 700-WRITE-TRNACC THRU 700-EXIT.
027000     PERFORM 900-READ-TRNREQ THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500*    REQUEST-LEVEL EDITS.  EACH FAILING TEST MOVES A REASON TO   *
027600*    LOG-REASON, SETS THE ERROR SWITCH, AND EXITS THE RANGE.     *
027700******************************************************************
027800 300-EDIT-REQUEST.
027900     MOVE "N" TO ERROR-FOUND-SW.
028000     MOVE "300-EDIT-REQUEST" TO PARA-NAME.
028100     MOVE SPACES TO LOG-REASON.
028200
028300     PERFORM 310-EDIT-NUMERIC-FIELDS THRU 310-EXIT.
028400     IF VALID-RECORD
028500         PERFORM 320-EDIT-TEXT-FIELDS THRU 320-EXIT.
028600     IF VALID-RECORD
028700         PERFORM 330-EDIT-COMPONENT-EXISTS THRU 330-EXIT.
028800 300-EXIT.
028900     EXIT.
029000
029100 310-EDIT-NUMERIC-FIELDS.
029200     MOVE "310-EDIT-NUMERIC-FIELDS" TO PARA-NAME.
029300     IF REQ-QTY IN COMPONENT-REQUEST-REC NOT NUMERIC
029400     OR REQ-QTY IN COMPONENT-REQUEST-REC NOT > ZERO
029500         MOVE "*** REQUESTED QUANTITY MUST BE NUMERIC AND > 0"
029600             TO LOG-REASON
029700         MOVE "Y" TO ERROR-FOUND-SW
029800         GO TO 310-EXIT.
029900
030000     IF REQ-LAB-NOT-GIVEN
030100         MOVE "*** LAB MUST BE SPECIFIED" TO LOG-REASON
030200         MOVE "Y" TO ERROR-FOUND-SW
030300         GO TO 310-EXIT.
030400 310-EXIT.
030500     EXIT.
030600
030700 320-EDIT-TEXT-FIELDS.
030800     MOVE "320-EDIT-TEXT-FIELDS" TO PARA-NAME.
030900     IF NOT REQ-TYPE-ISSUE AND NOT REQ-TYPE-RETURN
031000         MOVE "*** REQUEST TYPE MUST BE ISSUE OR RETURN" TO
031100             LOG-REASON
031200         MOVE "Y" TO ERROR-FOUND-SW
031300         GO TO 320-EXIT.
031400
031500     CALL 'STRLTH' USING REQ-PERSON, STR-LTH.
031600     IF STR-LTH = ZERO
031700         MOVE "*** PERSON NAME MUST BE NON-BLANK" TO LOG-REASON
031800         MOVE "Y" TO ERROR-FOUND-SW
031900         GO TO 320-EXIT.
032000
032100     MOVE ZERO TO STR-LTH.
032200     CALL 'STRLTH' USING REQ-PURPOSE, STR-LTH.
032300     IF STR-LTH = ZERO
032400         MOVE "*** PURPOSE MUST BE NON-BLANK" TO LOG-REASON
032500         MOVE "Y" TO ERROR-FOUND-SW
032600         GO TO 320-EXIT.
032700 320-EXIT.
032800     EXIT.
032900
033000 330-EDIT-COMPONENT-EXISTS.
033100     MOVE "330-EDIT-COMPONENT-EXISTS" TO PARA-NAME.
033200     MOVE "N" TO CMP-FOUND-SW.
033300     SET CMP-IDX TO 1.
033400     SEARCH ALL CMP-TABLE
033500         AT END
033600             MOVE "N" TO CMP-FOUND-SW
033700         WHEN CMP-TBL-ID(CMP-IDX) =
033800                 REQ-CMP-ID IN COMPONENT-REQUEST-REC
033900             MOVE "Y" TO CMP-FOUND-SW.
034000
034100     IF CMP-NOT-ON-FILE
034200         MOVE "*** COMPONENT NOT FOUND ON COMPONENT MASTER" TO
034300             LOG-REASON
034400         MOVE "Y" TO ERROR-FOUND-SW
034500         GO TO 330-EXIT.
034600 330-EXIT.
034700     EXIT.
034800
034900 700-WRITE-TRNACC.
035000     MOVE "700-WRITE-TRNACC" TO PARA-NAME.
035100     WRITE TRNACC-REC-DATA FROM COMPONENT-REQUEST-REC.
035200 700-EXIT.
035300     EXIT.
035400
035500 710-WRITE-POSTLOG-REJECT.
035600     MOVE "710-WRITE-POSTLOG-REJECT" TO PARA-NAME.
035700     MOVE "REJECTED" TO LOG-STATUS.
035800     MOVE REQ-CMP-ID IN COMPONENT-REQUEST-REC TO LOG-CMP-ID.
035900     MOVE REQ-LAB-ID IN COMPONENT-REQUEST-REC TO LOG-LAB-ID.
036000     MOVE REQ-TYPE IN COMPONENT-REQUEST-REC TO LOG-ACTION.
036100     MOVE REQ-QTY IN COMPONENT-REQUEST-REC TO LOG-QTY.
036200     MOVE ZERO TO LOG-RESULT-QTY.
036300     WRITE POSTLOG-REC FROM WS-POSTLOG-DETAIL.
036400 710-EXIT.
036500     EXIT.
036600
036700 800-OPEN-FILES.
036800     MOVE "800-OPEN-FILES" TO PARA-NAME.
036900     OPEN INPUT TRNREQ, CMPMSTR.
037000     OPEN OUTPUT TRNACC, POSTLOG, SYSOUT.
037100 800-EXIT.
037200     EXIT.
037300
037400 850-CLOSE-FILES.
037500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037600     CLOSE TRNREQ, CMPMSTR, TRNACC, POSTLOG, SYSOUT.
037700 850-EXIT.
037800     EXIT.
037900
038000 900-READ-TRNREQ.
038100     READ TRNREQ INTO COMPONENT-REQUEST-REC
038200         AT END MOVE "N" TO MORE-DATA-SW
038300         GO TO 900-EXIT
038400     END-READ.
038500     MOVE "N" TO ERROR-FOUND-SW.
038600     ADD +1 TO RECORDS-READ.
038700 900-EXIT.
038800     EXIT.
038900
039000 999-CLEANUP.
039100     MOVE "999-CLEANUP" TO PARA-NAME.
039200     IF NOT REQ-TRAILER-REC
039300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
039400         GO TO 1000-ABEND-RTN.
039500
039600     MOVE REQ-DETAIL-DATA TO WS-TRAILER-REC.
039700     ADD +1 TO RECORDS-WRITTEN.
039800     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
039900         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
040000                               TO ABEND-REASON
040100         MOVE RECORDS-READ     TO ACTUAL-VAL
040200         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
040300         WRITE SYSOUT-REC FROM ABEND-REC
040400         DISPLAY "** RECORDS READ **"
040500         DISPLAY RECORDS-READ
040600         DISPLAY "** RECORD-IN EXPECTED **"
040700         DISPLAY  IN-RECORD-COUNT
040800         GO TO 1000-ABEND-RTN.
040900
041000     MOVE "T" TO REQ-RECORD-TYPE.
041100     MOVE RECORDS-WRITTEN TO REQ-TRAILER-COUNT.
041200     MOVE RECORDS-IN-ERROR TO REQ-TRAILER-REJECTS.
041300     WRITE TRNACC-REC-DATA FROM COMPONENT-REQUEST-REC.
041400
041500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041600
041700     DISPLAY "** RECORDS READ **".
041800     DISPLAY RECORDS-READ.
041900     DISPLAY "** RECORDS ACCEPTED **".
042000     DISPLAY  RECORDS-WRITTEN.
042100     DISPLAY "** RECORDS REJECTED **".
042200     DISPLAY  RECORDS-IN-ERROR.
042300
042400     DISPLAY "******** NORMAL END OF JOB TRNEDIT ********".
042500 999-EXIT.
042600     EXIT.
042700
042800 1000-ABEND-RTN.
042900     WRITE SYSOUT-REC FROM ABEND-REC.
043000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043100     DISPLAY "*** ABNORMAL END OF JOB- TRNEDIT ***" UPON CONSOLE.
043200     DIVIDE ZERO-VAL INTO ONE-VAL.
