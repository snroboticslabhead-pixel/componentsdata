000100******************************************************************
000200*    LABMSTR  --  LAB MASTER RECORD                             *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400*    FILE:  DDS0002.LABINV.LABMSTR  (QSAM, FIXED, KEY = LAB-ID) *
000500******************************************************************
000600*    ONE ROW PER LABORATORY.  RECORD IS KEPT IN LAB-ID ASCENDING*
000700*    SEQUENCE ON THE MASTER FILE.  RESERVE SPACE WAS LEFT ON     *
000800*    THE END OF THE RECORD FOR FIELDS THE SYSTEMS GROUP MAY ADD  *
000900*    LATER WITHOUT FORCING A FILE CONVERSION.                    *
001000******************************************************************
001100* 06/02/94 JS  ORIGINAL LAYOUT                                   *
001200* 11/18/97 AK  ADDED LAB-CREATED TIMESTAMP                       *
001300* 02/09/99 TGD Y2K - LAB-CREATED EXPANDED TO 4-DIGIT YEAR        *
001400******************************************************************
001500 01  LAB-MASTER-REC.
001600     05  LAB-ID                      PIC 9(05).
001700     05  LAB-NAME                    PIC X(30).
001800     05  LAB-LOCATION                PIC X(30).
001900     05  LAB-DESC                    PIC X(50).
002000     05  LAB-CREATED                 PIC 9(14).
002100******************************************************************
002200*    ALTERNATE VIEW OF LAB-CREATED BROKEN OUT TO YY/MM/DD/HMS   *
002300*    FOR REPORT HEADINGS -- SEE 700-WRITE-PAGE-HDR IN CMPLIST    *
002400******************************************************************
002500     05  LAB-CREATED-BRKDN REDEFINES LAB-CREATED.
002600         10  LAB-CREATED-YYYY        PIC 9(04).
002700         10  LAB-CREATED-MM          PIC 9(02).
002800         10  LAB-CREATED-DD          PIC 9(02).
002900         10  LAB-CREATED-HH          PIC 9(02).
003000         10  LAB-CREATED-MI          PIC 9(02).
003100         10  LAB-CREATED-SS          PIC 9(02).
003200     05  FILLER                      PIC X(39).
