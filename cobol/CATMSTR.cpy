000100******************************************************************
000200*    CATMSTR  --  CATEGORY MASTER RECORD                        *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400*    FILE:  DDS0002.LABINV.CATMSTR  (QSAM, FIXED, KEY = CAT-ID) *
000500******************************************************************
000600*    ONE ROW PER COMPONENT CATEGORY.  A CATEGORY BELONGS TO A    *
000700*    LAB (CAT-LAB-ID) OR TO NO LAB IN PARTICULAR (CAT-LAB-ID     *
000800*    = ZERO), THE SAME WAY THE OLD WARD-CODE TABLE CARRIED A     *
000900*    ZERO WARD FOR "UNASSIGNED" ROWS.                            *
001000******************************************************************
001100* 06/02/94 JS  ORIGINAL LAYOUT                                   *
001200* 11/18/97 AK  ADDED CAT-CREATED TIMESTAMP                       *
001300* 02/09/99 TGD Y2K - CAT-CREATED EXPANDED TO 4-DIGIT YEAR        *
001400******************************************************************
001500 01  CATEGORY-MASTER-REC.
001600     05  CAT-ID                      PIC 9(05).
001700     05  CAT-NAME                    PIC X(30).
001800     05  CAT-DESC                    PIC X(50).
001900     05  CAT-LAB-ID                  PIC 9(05).
002000         88  CAT-NO-LAB              VALUE ZERO.
002100     05  CAT-CREATED                 PIC 9(14).
002200******************************************************************
002300*    ALTERNATE VIEW OF CAT-CREATED -- SAME SHAPE AS LAB-MASTER  *
002400******************************************************************
002500     05  CAT-CREATED-BRKDN REDEFINES CAT-CREATED.
002600         10  CAT-CREATED-YYYY        PIC 9(04).
002700         10  CAT-CREATED-MM          PIC 9(02).
002800         10  CAT-CREATED-DD          PIC 9(02).
002900         10  CAT-CREATED-HH          PIC 9(02).
003000         10  CAT-CREATED-MI          PIC 9(02).
003100         10  CAT-CREATED-SS          PIC 9(02).
003200     05  FILLER                      PIC X(44).
