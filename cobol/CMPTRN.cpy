000100******************************************************************
000200*    CMPTRN  --  COMPONENT TRANSACTION (ISSUE/RETURN) LEDGER    *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400*    FILE:  DDS0002.LABINV.CMPTRN  (QSAM, FIXED, KEY = TRN-ID)  *
000500******************************************************************
000600*    ONE ROW PER ISSUE.  A RETURN DOES NOT GET ITS OWN ROW --   *
000700*    IT REWRITES THE OPEN ISSUE ROW IN PLACE, THE SAME WAY THE   *
000800*    OLD PATIENT LEDGER CARRIED RUNNING BALANCE ADJUSTMENTS ON   *
000900*    THE ORIGINAL CHARGE LINE INSTEAD OF A NEW LINE.  TRN-STATUS *
001000*    TELLS THE POSTING STEP WHETHER THE ROW IS STILL OPEN.       *
001100******************************************************************
001200* 07/14/94 JS  ORIGINAL LEDGER LAYOUT                            *
001300* 02/22/96 AK  ADDED TRN-PENDING-QTY FOR PARTIAL-RETURN TRACKING *
001400* 02/09/99 TGD Y2K - TRN-ISSUE-DATE/TRN-DATE/TRN-LAST-UPD 4-DIGIT*
001500*                    YEAR                                        *
001600* 09/02/01 MM  ADDED TRN-LAST-QTY/TRN-LAST-ACTION FOR THE POSTING*
001700*              LOG DETAIL LINE (REQ 4417)                        *
001800******************************************************************
001900 01  COMPONENT-TRANSACTION-REC.
002000     05  TRN-ID                      PIC 9(07).
002100     05  TRN-CMP-ID                  PIC 9(05).
002200     05  TRN-LAB-ID                  PIC 9(05).
002300     05  TRN-CAMPUS                  PIC X(20).
002400     05  TRN-PERSON                  PIC X(30).
002500     05  TRN-PURPOSE                 PIC X(50).
002600     05  TRN-QTY-ISSUED              PIC 9(07).
002700     05  TRN-QTY-RETURNED            PIC 9(07).
002800     05  TRN-PENDING-QTY             PIC S9(07).
002900     05  TRN-STATUS                  PIC X(20).
003000         88  TRN-ISSUED              VALUE 'ISSUED'.
003100         88  TRN-PART-RETURNED       VALUE 'PARTIALLY RETURNED'.
003200         88  TRN-COMPLETED           VALUE 'COMPLETED'.
003300     05  TRN-ISSUE-DATE              PIC 9(14).
003400******************************************************************
003500*    ALTERNATE VIEW OF TRN-ISSUE-DATE -- YY/MM/DD/HMS BREAKOUT  *
003600******************************************************************
003700     05  TRN-ISSUE-DATE-BRKDN REDEFINES TRN-ISSUE-DATE.
003800         10  TRN-ISSUE-YYYY          PIC 9(04).
003900         10  TRN-ISSUE-MM            PIC 9(02).
004000         10  TRN-ISSUE-DD            PIC 9(02).
004100         10  TRN-ISSUE-HH            PIC 9(02).
004200         10  TRN-ISSUE-MI            PIC 9(02).
004300         10  TRN-ISSUE-SS            PIC 9(02).
004400     05  TRN-DATE                    PIC 9(14).
004500******************************************************************
004600*    ALTERNATE VIEW OF TRN-DATE (LAST ACTIVITY) -- SAME BREAKOUT*
004700******************************************************************
004800     05  TRN-DATE-BRKDN REDEFINES TRN-DATE.
004900         10  TRN-ACT-YYYY            PIC 9(04).
005000         10  TRN-ACT-MM              PIC 9(02).
005100         10  TRN-ACT-DD              PIC 9(02).
005200         10  TRN-ACT-HH              PIC 9(02).
005300         10  TRN-ACT-MI              PIC 9(02).
005400         10  TRN-ACT-SS              PIC 9(02).
005500     05  TRN-QTY-BEFORE              PIC S9(07).
005600     05  TRN-QTY-AFTER               PIC S9(07).
005700     05  TRN-LAST-QTY                PIC 9(07).
005800     05  TRN-LAST-ACTION             PIC X(10).
005900     05  TRN-NOTES                   PIC X(60).
006000     05  TRN-LAST-UPD                PIC 9(14).
006100******************************************************************
006200*    ALTERNATE VIEW OF TRN-LAST-UPD -- SAME BREAKOUT AS ABOVE   *
006300******************************************************************
006400     05  TRN-LAST-UPD-BRKDN REDEFINES TRN-LAST-UPD.
006500         10  TRN-UPD-YYYY            PIC 9(04).
006600         10  TRN-UPD-MM              PIC 9(02).
006700         10  TRN-UPD-DD              PIC 9(02).
006800         10  TRN-UPD-HH              PIC 9(02).
006900         10  TRN-UPD-MI              PIC 9(02).
007000         10  TRN-UPD-SS              PIC 9(02).
007100     05  FILLER                      PIC X(22).
