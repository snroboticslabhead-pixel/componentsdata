000100******************************************************************
000200*    CMPREQ  --  COMPONENT TRANSACTION REQUEST (DAILY FEED)     *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400******************************************************************
000500*    THIS FILE IS PASSED IN FROM THE WEB REQUEST COLLECTOR.      *
000600*    THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS,     *
000700*    THE SAME SPLIT THE DAILY PATIENT FEED USED.  REQ-RECORD-    *
000800*    TYPE TELLS 100-MAINLINE WHICH LAYOUT APPLIES.  THE TRAILER  *
000900*    RECORD CARRIES ONLY THE NUMBER OF DETAIL RECORDS ON THE     *
001000*    FILE SO 000-HOUSEKEEPING CAN BALANCE RECORDS-READ AGAINST   *
001100*    IT BEFORE ANY POSTING IS ALLOWED TO START.                  *
001200******************************************************************
001300* 08/03/94 JS  ORIGINAL LAYOUT (MODELED ON THE PATDALY FEED)     *
001400* 02/09/99 TGD Y2K - REQ-TIMESTAMP EXPANDED TO 4-DIGIT YEAR      *
001500* 05/30/02 AK  ADDED REQ-NOTES FOR ADDITIONAL-RETURN ENTRIES     *
001600******************************************************************
001700 01  COMPONENT-REQUEST-REC.
001800     05  REQ-RECORD-TYPE             PIC X(01).
001900         88  REQ-DETAIL-REC          VALUE 'D'.
002000         88  REQ-TRAILER-REC         VALUE 'T'.
002100     05  REQ-DETAIL-DATA.
002200         10  REQ-TYPE                PIC X(10).
002300             88  REQ-TYPE-ISSUE      VALUE 'ISSUE'.
002400             88  REQ-TYPE-RETURN     VALUE 'RETURN'.
002500         10  REQ-CMP-ID              PIC 9(05).
002600         10  REQ-LAB-ID              PIC 9(05).
002700             88  REQ-LAB-NOT-GIVEN   VALUE ZERO.
002800         10  REQ-CAMPUS              PIC X(20).
002900         10  REQ-PERSON              PIC X(30).
003000         10  REQ-PURPOSE             PIC X(50).
003100         10  REQ-QTY                 PIC S9(07).
003200         10  REQ-NOTES               PIC X(60).
003300         10  REQ-TIMESTAMP           PIC 9(14).
003400******************************************************************
003500*    ALTERNATE VIEW OF REQ-TIMESTAMP -- YY/MM/DD/HMS BREAKOUT   *
003600******************************************************************
003700         10  REQ-TIMESTAMP-BRKDN REDEFINES REQ-TIMESTAMP.
003800             15  REQ-TS-YYYY         PIC 9(04).
003900             15  REQ-TS-MM           PIC 9(02).
004000             15  REQ-TS-DD           PIC 9(02).
004100             15  REQ-TS-HH           PIC 9(02).
004200             15  REQ-TS-MI           PIC 9(02).
004300             15  REQ-TS-SS           PIC 9(02).
004400         10  FILLER                  PIC X(08).
004500******************************************************************
004600*    TRAILER LAYOUT -- OVERLAYS THE DETAIL AREA ABOVE.  ONLY THE *
004700*    RECORD COUNT IS MEANINGFUL ON A TRAILER RECORD.             *
004800******************************************************************
004900     05  REQ-TRAILER-DATA REDEFINES REQ-DETAIL-DATA.
005000         10  REQ-TRAILER-COUNT       PIC 9(09).
005100         10  REQ-TRAILER-REJECTS     PIC 9(09).
005200         10  FILLER                  PIC X(191).
