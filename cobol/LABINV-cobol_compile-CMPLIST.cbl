000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMPLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LISTS EVERY COMPONENT ON THE COMPONENT
001300*          MASTER, ONE DETAIL LINE PER ROW, SHOWING THE LAB AND
001400*          CATEGORY NAME THE COMPONENT BELONGS TO, ITS ON-HAND
001500*          QUANTITY, ITS RE-ORDER MINIMUM, AND A STOCK-STATUS
001600*          CALL OF OUT OF STOCK / LOW STOCK / IN STOCK.
001700*
001800*          THE LAB AND CATEGORY MASTERS ARE READ COMPLETE AT
001900*          STARTUP AND HELD IN TABLES SO EVERY COMPONENT DETAIL
002000*          LINE CAN LOOK UP ITS OWNER'S NAME WITHOUT A SECOND
002100*          PASS OF EITHER FILE.
002200*
002300******************************************************************
002400
002500         LAB MASTER (REF)        -   DDS0002.LABINV.LABMSTR
002600
002700         CATEGORY MASTER (REF)   -   DDS0002.LABINV.CATMSTR
002800
002900         COMPONENT MASTER        -   DDS0002.LABINV.CMPMSTR
003000
003100         OUTPUT FILE PRODUCED    -   DDS0002.LABINV.CMPRPT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* 01/23/88 JS  ORIGINAL PROGRAM -- PATIENT TREATMENTS LIST       *CMP0001
003700* 02/09/99 TGD Y2K REVIEW - HEADER DATE FIELDS NOW 4-DIGIT YEAR  *CMP0002
003800* 03/21/03 JS  REWORKED FOR THE LAB COMPONENT INVENTORY SUITE    *CMP0003
003900*              (REQ 5102) -- REPLACES THE OLD PATIENT TREATMENTS *
004000*              LIST ENTIRELY.  PATMSTR/PATINS/PATPERSN VSAM      *
004100*              RANDOM READS DROPPED -- LAB AND CATEGORY MASTERS  *
004200*              ARE SEQUENTIAL HERE AND ARE LOADED INTO TABLES    *
004300*              INSTEAD, THE SAME WAY TRNEDIT LOADS CMPMSTR       *
004400* 09/09/03 MM  ADDED THE STOCK-STATUS CALL (REQ 5140) SO THE LAB *CMP0004
004500*              SUPERVISORS COULD SEE RE-ORDER CANDIDATES ON THE  *
004600*              PRINTED LISTING WITHOUT WAITING ON CMPSUMM        *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT CMPRPT
006100     ASSIGN TO UT-S-CMPRPT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT LABMSTR
006500     ASSIGN TO UT-S-LABMSTR
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS LABMSTR-STATUS.
006800
006900     SELECT CATMSTR
007000     ASSIGN TO UT-S-CATMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS CATMSTR-STATUS.
007300
007400     SELECT CMPMSTR
007500     ASSIGN TO UT-S-CMPMSTR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS CMPMSTR-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  CMPRPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RPT-REC.
009500 01  RPT-REC  PIC X(132).
009600
009700****** LAB MASTER -- REFERENCE ONLY IN THIS STEP.  READ COMPLETE
009800****** AND LOADED INTO LAB-TABLE BY 200-LOAD-LAB-TABLE SO EVERY
009900****** COMPONENT DETAIL LINE CAN SEARCH ALL FOR ITS LAB NAME.
010000 FD  LABMSTR
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORD CONTAINS 168 CHARACTERS
010500     DATA RECORD IS LABMSTR-REC-DATA.
010600 01  LABMSTR-REC-DATA PIC X(168).
010700
010800****** CATEGORY MASTER -- REFERENCE ONLY IN THIS STEP.  READ
010900****** COMPLETE AND LOADED INTO CAT-TABLE BY 250-LOAD-CAT-TABLE.
011000 FD  CATMSTR
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORD CONTAINS 148 CHARACTERS
011500     DATA RECORD IS CATMSTR-REC-DATA.
011600 01  CATMSTR-REC-DATA PIC X(148).
011700
011800****** COMPONENT MASTER -- THIS IS THE DRIVING FILE.  ONE DETAIL
011900****** LINE IS WRITTEN FOR EVERY COMPONENT ROW, IN CMP-ID ORDER.
012000 FD  CMPMSTR
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORD CONTAINS 192 CHARACTERS
012500     DATA RECORD IS CMPMSTR-REC-DATA.
012600 01  CMPMSTR-REC-DATA PIC X(192).
012700
012800** QSAM FILE
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  LABMSTR-STATUS          PIC X(2).
013300         88  LABMSTR-EOF         VALUE "10".
013400     05  CATMSTR-STATUS          PIC X(2).
013500         88  CATMSTR-EOF         VALUE "10".
013600     05  CMPMSTR-STATUS          PIC X(2).
013700         88  CMPMSTR-EOF         VALUE "10".
013800     05  OFCODE                  PIC X(2).
013900         88 CODE-WRITE    VALUE SPACES.
014000
014100 COPY LABMSTR.
014200** QSAM FILE
014300
014400 COPY CATMSTR.
014500** QSAM FILE
014600
014700 COPY CMPMSTR.
014800** QSAM FILE
014900
015000******************************************************************
015100*    IN-MEMORY LAB TABLE -- LOADED ONCE AT START OF RUN FROM THE *
015200*    SEQUENTIAL LAB MASTER, KEPT IN LAB-ID ORDER SO 310-LOOKUP-  *
015300*    LAB-NAME CAN SEARCH ALL.                                    *
015400******************************************************************
015500 01  LAB-TABLE-AREA.
015600     05  LAB-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
015700     05  LAB-TABLE OCCURS 1 TO 500 TIMES
015800             DEPENDING ON LAB-TABLE-COUNT
015900             ASCENDING KEY IS LAB-TBL-ID
016000             INDEXED BY LAB-IDX.
016100         10  LAB-TBL-ID          PIC 9(05).
016200         10  LAB-TBL-NAME        PIC X(30).
016300     05  FILLER                  PIC X(20).
016400
016500******************************************************************
016600*    IN-MEMORY CATEGORY TABLE -- SAME SHAPE AS LAB-TABLE, LOADED *
016700*    FROM THE SEQUENTIAL CATEGORY MASTER.                        *
016800******************************************************************
016900 01  CAT-TABLE-AREA.
017000     05  CAT-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
017100     05  CAT-TABLE OCCURS 1 TO 2000 TIMES
017200             DEPENDING ON CAT-TABLE-COUNT
017300             ASCENDING KEY IS CAT-TBL-ID
017400             INDEXED BY CAT-IDX.
017500         10  CAT-TBL-ID          PIC 9(05).
017600         10  CAT-TBL-NAME        PIC X(30).
017700     05  FILLER                  PIC X(20).
017800
017900 01  WS-CURRENT-DATE-FIELDS.
018000     05  WS-CURRENT-DATE-6       PIC 9(06).
018100     05  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.
018200         10  WS-CURRENT-YEAR-2   PIC 9(02).
018300         10  WS-CURRENT-MONTH    PIC 9(02).
018400         10  WS-CURRENT-DAY      PIC 9(02).
018500     05  WS-CURRENT-YEAR         PIC 9(04).
018600
018700 01  WS-HDR-REC.
018800     05  FILLER                  PIC X(1) VALUE " ".
018900     05  HDR-DATE.
019000         10  HDR-YY              PIC 9(4).
019100         10  DASH-1              PIC X(1) VALUE "-".
019200         10  HDR-MM              PIC 9(2).
019300         10  DASH-2              PIC X(1) VALUE "-".
019400         10  HDR-DD              PIC 9(2).
019500     05  FILLER                  PIC X(10) VALUE SPACE.
019600     05  FILLER                  PIC X(50) VALUE
019700         "Component Stock Listing".
019800     05  FILLER         PIC X(16)
019900                   VALUE "Page Number:" Justified Right.
020000     05  PAGE-NBR-O              PIC ZZ9.
020100
020200 01  WS-COLM-HDR-REC.
020300     05  FILLER            PIC X(8)  VALUE "CMP-ID".
020400     05  FILLER            PIC X(32) VALUE "COMPONENT NAME".
020500     05  FILLER            PIC X(22) VALUE "LAB".
020600     05  FILLER            PIC X(22) VALUE "CATEGORY".
020700     05  FILLER            PIC X(10) VALUE "QTY".
020800     05  FILLER            PIC X(10) VALUE "UNIT".
020900     05  FILLER            PIC X(10) VALUE "MINIMUM".
021000     05  FILLER            PIC X(16) VALUE "STOCK STATUS".
021100
021200 01  WS-CMP-RPT-REC.
021300     05  FILLER                  PIC X(1) VALUE SPACE.
021400     05  CMP-ID-O                PIC ZZZZ9.
021500     05  FILLER                  PIC X(3) VALUE SPACE.
021600     05  CMP-NAME-O              PIC X(30).
021700     05  FILLER                  PIC X(2) VALUE SPACE.
021800     05  LAB-NAME-O              PIC X(20).
021900     05  FILLER                  PIC X(2) VALUE SPACE.
022000     05  CAT-NAME-O              PIC X(20).
022100     05  FILLER                  PIC X(2) VALUE SPACE.
022200     05  CMP-QTY-O               PIC ----9.
022300     05  FILLER                  PIC X(5) VALUE SPACE.
022400     05  CMP-UNIT-O              PIC X(10).
022500     05  CMP-MIN-STOCK-O         PIC ZZZZ9.
022600     05  FILLER                  PIC X(4) VALUE SPACE.
022700     05  CMP-STATUS-O            PIC X(15).
022800
022900 01  WS-TRAILER-RPT-REC.
023000     05  FILLER                  PIC X(1) VALUE SPACE.
023100     05  FILLER                  PIC X(27) VALUE
023200         "TOTAL COMPONENTS LISTED:".
023300     05  TRL-CMP-COUNT-O         PIC ZZZZZ9.
023400     05  FILLER                  PIC X(97) VALUE SPACE.
023500
023600 01  WS-BLANK-LINE.
023700     05  FILLER                  PIC X(132) VALUE SPACES.
023800
023900 77  WS-LINES                    PIC S9(04) COMP VALUE ZERO.
024000 77  WS-PAGES                    PIC S9(04) COMP VALUE +1.
024100
024200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
024400     05 RECORDS-READ             PIC 9(9) COMP.
024500
024600 01  FLAGS-AND-SWITCHES.
024700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
024800         88 NO-MORE-DATA VALUE "N".
024900     05 LAB-FOUND-SW             PIC X(01) VALUE "N".
025000         88 LAB-ON-FILE    VALUE "Y".
025100         88 LAB-NOT-ON-FILE VALUE "N".
025200     05 CAT-FOUND-SW             PIC X(01) VALUE "N".
025300         88 CAT-ON-FILE    VALUE "Y".
025400         88 CAT-NOT-ON-FILE VALUE "N".
025500
025600 COPY ABENDREC.
025700** QSAM FILE
025800
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 100-MAINLINE THRU 100-EXIT
026200             UNTIL NO-MORE-DATA.
026300     PERFORM 999-CLEANUP THRU 999-EXIT.
026400     MOVE +0 TO RETURN-CODE.
026500     GOBACK.
026600
026700 000-HOUSEKEEPING.
026800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900     DISPLAY "******** BEGIN JOB CMPLIST ********".
027000     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
027100     MOVE "20" TO WS-CURRENT-YEAR(1:2).
027200     MOVE WS-CURRENT-YEAR-2 TO WS-CURRENT-YEAR(3:2).
027300     MOVE WS-CURRENT-YEAR TO HDR-YY.
027400     MOVE WS-CURRENT-MONTH TO HDR-MM.
027500     MOVE WS-CURRENT-DAY TO HDR-DD.
027600
027700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027800     MOVE +1 TO WS-LINES.
027900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028000     PERFORM 200-LOAD-LAB-TABLE THRU 200-EXIT.
028100     PERFORM 250-LOAD-CAT-TABLE THRU 250-EXIT.
028200     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
028300
028400     IF NO-MORE-DATA
028500         MOVE "EMPTY COMPONENT MASTER" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700
028800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
029000 000-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400*    LOAD THE SEQUENTIAL LAB MASTER INTO LAB-TABLE.  THE MASTER  *
029500*    IS MAINTAINED IN LAB-ID ASCENDING ORDER.                    *
029600******************************************************************
029700 200-LOAD-LAB-TABLE.
029800     MOVE "200-LOAD-LAB-TABLE" TO PARA-NAME.
029900     MOVE ZERO TO LAB-TABLE-COUNT.
030000     PERFORM 210-LOAD-ONE-LAB THRU 210-EXIT
030100             UNTIL LABMSTR-EOF.
030200 200-EXIT.
030300     EXIT.
030400
030500 210-LOAD-ONE-LAB.
030600     READ LABMSTR INTO LAB-MASTER-REC
030700         AT END
030800         GO TO 210-EXIT.
030900     ADD 1 TO LAB-TABLE-COUNT.
031000     SET LAB-IDX TO LAB-TABLE-COUNT.
031100     MOVE LAB-ID TO LAB-TBL-ID(LAB-IDX).
031200     MOVE LAB-NAME TO LAB-TBL-NAME(LAB-IDX).
031300 210-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700*    LOAD THE SEQUENTIAL CATEGORY MASTER INTO CAT-TABLE.  THE    *
031800*    MASTER IS MAINTAINED IN CAT-ID ASCENDING ORDER.             *
031900******************************************************************
032000 250-LOAD-CAT-TABLE.
032100     MOVE "250-LOAD-CAT-TABLE" TO PARA-NAME.
032200     MOVE ZERO TO CAT-TABLE-COUNT.
032300     PERFORM 260-LOAD-ONE-CAT THRU 260-EXIT
032400             UNTIL CATMSTR-EOF.
032500 250-EXIT.
032600     EXIT.
032700
032800 260-LOAD-ONE-CAT.
032900     READ CATMSTR INTO CATEGORY-MASTER-REC
033000         AT END
033100         GO TO 260-EXIT.
033200     ADD 1 TO CAT-TABLE-COUNT.
033300     SET CAT-IDX TO CAT-TABLE-COUNT.
033400     MOVE CAT-ID TO CAT-TBL-ID(CAT-IDX).
033500     MOVE CAT-NAME TO CAT-TBL-NAME(CAT-IDX).
033600 260-EXIT.
033700     EXIT.
033800
033900 100-MAINLINE.
034000     MOVE "100-MAINLINE" TO PARA-NAME.
034100*** THE SYSTEMS-GROUP MAINTENANCE SCREENS DEFAULT A BLANK TYPE TO
034200*** "OTHER" AND A NON-NUMERIC QTY OR MINIMUM TO ZERO BEFORE THE
034300*** RECORD EVER REACHES THE MASTER -- THIS STEP REPEATS THE SAME
034400*** DEFAULTING HERE SO AN OLDER ROW WRITTEN BEFORE THAT EDIT WAS
034500*** ADDED STILL LISTS CLEANLY (REQ 5102).
034600     IF CMP-TYPE-BLANK
034700         MOVE "Other" TO CMP-TYPE.
034800     IF CMP-QTY NOT NUMERIC
034900         MOVE ZERO TO CMP-QTY.
035000     IF CMP-MIN-STOCK NOT NUMERIC
035100         MOVE ZERO TO CMP-MIN-STOCK.
035200
035300     PERFORM 310-LOOKUP-LAB-NAME THRU 310-EXIT.
035400     PERFORM 320-LOOKUP-CAT-NAME THRU 320-EXIT.
035500     PERFORM 400-CLASSIFY-STOCK THRU 400-EXIT.
035600     PERFORM 740-WRITE-CMP-DETAIL THRU 740-EXIT.
035700     ADD +1 TO RECORDS-WRITTEN.
035800     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
035900 100-EXIT.
036000     EXIT.
036100
036200 310-LOOKUP-LAB-NAME.
036300     MOVE "310-LOOKUP-LAB-NAME" TO PARA-NAME.
036400     MOVE "N" TO LAB-FOUND-SW.
036500     MOVE SPACES TO LAB-NAME-O.
036600     SET LAB-IDX TO 1.
036700     SEARCH ALL LAB-TABLE
036800         AT END
036900             MOVE "N" TO LAB-FOUND-SW
037000         WHEN LAB-TBL-ID(LAB-IDX) = CMP-LAB-ID
037100             MOVE "Y" TO LAB-FOUND-SW.
037200
037300     IF LAB-ON-FILE
037400         MOVE LAB-TBL-NAME(LAB-IDX) TO LAB-NAME-O
037500     ELSE
037600         MOVE "** NOT ON FILE **" TO LAB-NAME-O.
037700 310-EXIT.
037800     EXIT.
037900
038000 320-LOOKUP-CAT-NAME.
038100     MOVE "320-LOOKUP-CAT-NAME" TO PARA-NAME.
038200     MOVE "N" TO CAT-FOUND-SW.
038300     MOVE SPACES TO CAT-NAME-O.
038400     SET CAT-IDX TO 1.
038500     SEARCH ALL CAT-TABLE
038600         AT END
038700             MOVE "N" TO CAT-FOUND-SW
038800         WHEN CAT-TBL-ID(CAT-IDX) = CMP-CAT-ID
038900             MOVE "Y" TO CAT-FOUND-SW.
039000
039100     IF CAT-ON-FILE
039200         MOVE CAT-TBL-NAME(CAT-IDX) TO CAT-NAME-O
039300     ELSE
039400         MOVE "** NOT ON FILE **" TO CAT-NAME-O.
039500 320-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*    STOCK-STATUS CALL.  A COMPONENT WHOSE QUANTITY HAS GONE TO  *
040000*    ZERO OR BELOW (A POSTING BUG DRIVES IT NEGATIVE -- SEE THE  *
040100*    REMARKS IN CMPMSTR) IS OUT OF STOCK REGARDLESS OF WHAT THE  *
040200*    RE-ORDER MINIMUM SAYS.  OTHERWISE THE MINIMUM DECIDES.      *
040300******************************************************************
040400 400-CLASSIFY-STOCK.
040500     MOVE "400-CLASSIFY-STOCK" TO PARA-NAME.
040600     IF CMP-QTY NOT > ZERO
040700         MOVE "Out of Stock" TO CMP-STATUS-O
040800     ELSE
040900         IF CMP-QTY NOT > CMP-MIN-STOCK
041000             MOVE "Low Stock" TO CMP-STATUS-O
041100         ELSE
041200             MOVE "In Stock" TO CMP-STATUS-O.
041300 400-EXIT.
041400     EXIT.
041500
041600 600-PAGE-BREAK.
041700     WRITE RPT-REC FROM WS-BLANK-LINE.
041800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
041900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042000 600-EXIT.
042100     EXIT.
042200
042300 700-WRITE-PAGE-HDR.
042400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
042500     WRITE RPT-REC FROM WS-BLANK-LINE
042600         AFTER ADVANCING 1.
042700     MOVE WS-PAGES TO PAGE-NBR-O.
042800     WRITE RPT-REC FROM WS-HDR-REC
042900         AFTER ADVANCING TOP-OF-FORM.
043000     MOVE ZERO TO WS-LINES.
043100     ADD +1 TO WS-PAGES.
043200     WRITE RPT-REC FROM WS-BLANK-LINE
043300         AFTER ADVANCING 1.
043400 700-EXIT.
043500     EXIT.
043600
043700 720-WRITE-COLM-HDR.
043800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
043900     WRITE RPT-REC FROM WS-COLM-HDR-REC
044000         AFTER ADVANCING 2.
044100     ADD +1 TO WS-LINES.
044200 720-EXIT.
044300     EXIT.
044400
044500 740-WRITE-CMP-DETAIL.
044600     MOVE "740-WRITE-CMP-DETAIL" TO PARA-NAME.
044700     IF WS-LINES > 50
044800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
044900
045000     MOVE CMP-ID TO CMP-ID-O.
045100     MOVE CMP-NAME TO CMP-NAME-O.
045200     MOVE CMP-QTY TO CMP-QTY-O.
045300     MOVE CMP-UNIT TO CMP-UNIT-O.
045400     MOVE CMP-MIN-STOCK TO CMP-MIN-STOCK-O.
045500
045600     WRITE RPT-REC FROM WS-CMP-RPT-REC
045700         AFTER ADVANCING 1.
045800     ADD +1 TO WS-LINES.
045900 740-EXIT.
046000     EXIT.
046100
046200 800-OPEN-FILES.
046300     MOVE "800-OPEN-FILES" TO PARA-NAME.
046400     OPEN INPUT LABMSTR, CATMSTR, CMPMSTR.
046500     OPEN OUTPUT CMPRPT, SYSOUT.
046600 800-EXIT.
046700     EXIT.
046800
046900 850-CLOSE-FILES.
047000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047100     CLOSE LABMSTR, CATMSTR, CMPMSTR, CMPRPT, SYSOUT.
047200 850-EXIT.
047300     EXIT.
047400
047500 900-READ-CMPMSTR.
047600     READ CMPMSTR INTO COMPONENT-MASTER-REC
047700         AT END MOVE "N" TO MORE-DATA-SW
047800         GO TO 900-EXIT
047900     END-READ.
048000     ADD +1 TO RECORDS-READ.
048100 900-EXIT.
048200     EXIT.
048300
048400 999-CLEANUP.
048500     MOVE "999-CLEANUP" TO PARA-NAME.
048600     MOVE RECORDS-WRITTEN TO TRL-CMP-COUNT-O.
048700     IF WS-LINES > 48
048800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
048900     WRITE RPT-REC FROM WS-TRAILER-RPT-REC
049000         AFTER ADVANCING 2.
049100
049200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049300
049400     DISPLAY "** RECORDS READ **".
049500     DISPLAY RECORDS-READ.
049600     DISPLAY "** RECORDS LISTED **".
049700     DISPLAY RECORDS-WRITTEN.
049800
049900     DISPLAY "******** NORMAL END OF JOB CMPLIST ********".
050000 999-EXIT.
050100     EXIT.
050200
050300 1000-ABEND-RTN.
050400     WRITE SYSOUT-REC FROM ABEND-REC.
050500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050600     DISPLAY "*** ABNORMAL END OF JOB- CMPLIST ***" UPON CONSOLE.
050700     DIVIDE ZERO-VAL INTO ONE-VAL.
