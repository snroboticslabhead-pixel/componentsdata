000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERAL-PURPOSE TRIMMED-LENGTH UTILITY.  RETURNS THE
001400*          NUMBER OF CHARACTERS IN TEXT1 UP TO THE LAST NON-BLANK
001500*          POSITION.  CALLED BY ANY PROGRAM THAT HAS TO TELL A
001600*          REQUIRED TEXT FIELD APART FROM A BLANK ONE WITHOUT
001700*          CARING HOW LONG THE FIELD ITSELF IS DECLARED.
001800*
001900*          THIS ROUTINE CARRIES NO KNOWLEDGE OF ANY APPLICATION'S
002000*          RECORD LAYOUTS -- IT IS SHOP-WIDE UTILITY CODE.
002100******************************************************************
002200* 04/02/91 JS  ORIGINAL ROUTINE, WRITTEN FOR THE PATIENT SYSTEM'S*STR0001
002300*              COMMENT-FIELD EDIT                                *
002400* 11/30/96 AK  REWORKED THE SCAN TO USE A REDEFINED CHARACTER    *STR0002
002500*              TABLE INSTEAD OF REFERENCE MODIFICATION -- SOME   *
002600*              CALLING SHOPS ARE STILL ON COMPILERS THAT DON'T   *
002700*              HANDLE TEXT1(IDX:1) CLEANLY                       *
002800* 02/09/99 TGD Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, NO   *STR0003
002900*              CHANGE REQUIRED                                   *
003000* 03/14/03 JS  PULLED IN AS A SHARED UTILITY FOR THE LAB         *STR0004
003100*              COMPONENT INVENTORY SUITE (REQ 5102) -- CALLED BY *
003200*              TRNEDIT FOR THE REQUESTED-BY/PURPOSE EDITS        *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-IDX                  PIC S9(04) COMP.
004800     05  WS-SAVE-LEN             PIC S9(04) COMP.
004900     05  FILLER                  PIC X(10).
005000
005100 01  WS-LENGTH-FIELDS.
005200     05  WS-LENGTH-DISPLAY       PIC 9(04).
005300     05  WS-LENGTH-COMP REDEFINES WS-LENGTH-DISPLAY
005400                                 PIC 9(04) COMP.
005500
005600******************************************************************
005700*    WORKING COPY OF THE CALLER'S TEXT, VIEWED AS A TABLE OF     *
005800*    SINGLE CHARACTERS SO THE SCAN CAN STEP BACKWARD BY SUBSCRIPT*
005900******************************************************************
006000 01  WS-SCAN-AREA.
006100     05  WS-SCAN-TEXT            PIC X(255).
006200     05  WS-SCAN-CHARS REDEFINES WS-SCAN-TEXT
006300                                 PIC X(01) OCCURS 255 TIMES.
006400
006500 LINKAGE SECTION.
006600 01  TEXT1                       PIC X(255).
006700 01  TEXT1-BRKDN REDEFINES TEXT1.
006800     05  TEXT1-FIRST-CHAR        PIC X(01).
006900     05  TEXT1-REST              PIC X(254).
007000 01  RETURN-LTH                  PIC S9(04).
007100
007200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007400     PERFORM 100-SCAN-TRAILING-SPACES THRU 100-EXIT.
007500     ADD WS-SAVE-LEN TO RETURN-LTH.
007600     GOBACK.
007700
007800 000-HOUSEKEEPING.
007900     MOVE ZERO TO WS-IDX, WS-SAVE-LEN.
008000     MOVE TEXT1 TO WS-SCAN-TEXT.
008100     INSPECT WS-SCAN-TEXT
008200               REPLACING ALL LOW-VALUES BY SPACES.
008300 000-EXIT.
008400     EXIT.
008500
008600******************************************************************
008700*    STEP BACKWARD FROM THE END OF THE FIELD UNTIL A NON-BLANK   *
008800*    CHARACTER IS FOUND.  WS-IDX IS LEFT POINTING AT THAT        *
008900*    CHARACTER, WHICH IS THE TRIMMED LENGTH OF THE FIELD.        *
009000******************************************************************
009100 100-SCAN-TRAILING-SPACES.
009200     PERFORM 150-TEST-ONE-CHAR THRU 150-EXIT
009300             VARYING WS-IDX FROM 255 BY -1
009400             UNTIL WS-IDX = ZERO
009500             OR WS-SCAN-CHARS(WS-IDX) NOT = SPACE.
009600     MOVE WS-IDX TO WS-SAVE-LEN.
009700 100-EXIT.
009800     EXIT.
009900
010000 150-TEST-ONE-CHAR.
010100*  INTENTIONALLY EMPTY -- THE VARYING CLAUSE ON THE CALLING
010200*  PERFORM DOES ALL THE WORK OF THIS PARAGRAPH.
010300 150-EXIT.
010400     EXIT.
