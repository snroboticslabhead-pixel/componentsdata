000100******************************************************************
000200*    ABENDREC  --  STANDARD ABEND TRACE BLOCK                   *
000300*    COPYBOOK OWNER:  COBOL DEVELOPMENT CENTER                  *
000400*    ORIGINAL AUTHOR: J. SAYLES                                 *
000500******************************************************************
000600*    CARRIED BY EVERY BATCH PROGRAM IN THE LAB INVENTORY SUITE  *
000700*    SO A DUMP CAN BE TIED BACK TO THE PARAGRAPH THAT WAS        *
000800*    RUNNING WHEN THE JOB WENT DOWN.  PARA-NAME IS MOVED AT THE  *
000900*    TOP OF EVERY PARAGRAPH;  ABEND-REASON IS SET JUST BEFORE    *
001000*    THE GO TO 1000-ABEND-RTN.                                  *
001100******************************************************************
001200* 03/11/93 JS  ORIGINAL COPYBOOK FOR PATIENT SYSTEM              *
001300* 09/14/99 TGD ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCE DUMPS   *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME              PIC X(32)  VALUE SPACES.
001700     05  ABEND-REASON           PIC X(60)  VALUE SPACES.
001800     05  EXPECTED-VAL           PIC S9(9)  VALUE ZERO.
001900     05  ACTUAL-VAL             PIC S9(9)  VALUE ZERO.
002000     05  ZERO-VAL               PIC S9(4) COMP VALUE ZERO.
002100     05  ONE-VAL                PIC S9(4) COMP VALUE +1.
002200     05  FILLER                 PIC X(20)  VALUE SPACES.
