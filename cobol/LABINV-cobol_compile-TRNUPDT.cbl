000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRNUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/21/94.
000600 DATE-COMPILED. 03/21/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS THE EDITED COMPONENT TRANSACTION
001300*          FILE (TRNACC, BUILT BY TRNEDIT) AGAINST THE COMPONENT
001400*          MASTER AND THE TRANSACTION LEDGER.
001500*
001600*          AN ISSUE REDUCES THE COMPONENT'S ON-HAND QUANTITY AND
001700*          EITHER OPENS A NEW LEDGER ROW OR ADDS ONTO AN OPEN ROW
001800*          FOR THE SAME COMPONENT/LAB/CAMPUS/PERSON/PURPOSE.  A
001900*          RETURN INCREASES ON-HAND QUANTITY AND REWRITES THE
002000*          MATCHING OPEN LEDGER ROW IN PLACE -- IT NEVER GETS A
002100*          ROW OF ITS OWN.  BOTH MASTERS ARE SEQUENTIAL, SO THIS
002200*          PROGRAM LOADS EACH ONE INTO A TABLE AT STARTUP AND
002300*          RE-WRITES THE WHOLE FILE FROM THE TABLE AT THE END OF
002400*          THE RUN, THE SAME WAY PATSRCH HANDLES ITS EQUIPMENT
002500*          TABLE.
002600*
002700*          EVERY REQUEST POSTED (OR REJECTED BY A BUSINESS RULE
002800*          HERE) GETS ONE LINE ADDED TO THE POSTING LOG STARTED
002900*          BY TRNEDIT.  THE FINAL TRAILER LINE ON THE LOG CARRIES
003000*          THE ACCEPT/REJECT TOTALS FROM *BOTH* STEPS.
003100*
003200******************************************************************
003300
003400         INPUT FILE              -   DDS0002.LABINV.TRNACC
003500
003600         COMPONENT MASTER (I/O)  -   DDS0002.LABINV.CMPMSTR
003700
003800         LEDGER (I/O)            -   DDS0002.LABINV.CMPTRN
003900
004000         POSTING LOG (EXTEND)    -   DDS0002.LABINV.POSTLOG
004100
004200         DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500* 03/21/94 JS  ORIGINAL PROGRAM -- SPLIT OFF THE POSTING LOGIC   *TRN0001
004600*              FROM THE DAILY PATIENT-CHARGES UPDATE SKELETON    *
004700* 02/09/99 TGD Y2K - TRN-ISSUE-DATE/TRN-DATE/TRN-LAST-UPD AND    *TRN0002
004800*              CMP-DATE-ADDED/CMP-LAST-UPD NOW CARRY A 4-DIGIT   *
004900*              YEAR; WS-RUN-TIMESTAMP BUILT WITH A HARD-CODED    *
005000*              "20" CENTURY PREFIX SINCE THE SHOP'S CLOCKS ARE   *
005100*              ALL Y2K-COMPLIANT NOW                             *
005200* 03/21/03 JS  REWORKED FOR THE LAB COMPONENT INVENTORY SUITE    *TRN0003
005300*              (REQ 5102) -- REPLACES THE OLD PATIENT-CHARGES    *
005400*              UPDATE ENTIRELY.  MASTER REWRITE NOW WORKS FROM AN*
005500*              IN-MEMORY TABLE BUILT AT STARTUP BECAUSE CMPMSTR  *
005600*              AND CMPTRN ARE PLAIN QSAM, NOT VSAM -- THERE IS NO*
005700*              RANDOM REWRITE AVAILABLE LIKE PATMSTR HAD         *
005800* 09/02/03 MM  POSTING LOG TRAILER NOW ADDS IN THE REJECTS       *TRN0004
005900*              CARRIED FORWARD FROM TRNEDIT'S OWN TRAILER        *
006000*              (REQ 4417)                                        *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT TRNACC
007500     ASSIGN TO UT-S-TRNACC
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT CMPMSTR
008000     ASSIGN TO UT-S-CMPMSTR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS CMPMSTR-STATUS.
008300
008400     SELECT CMPTRN
008500     ASSIGN TO UT-S-CMPTRN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS CMPTRN-STATUS.
008800
008900     SELECT POSTLOG
009000     ASSIGN TO UT-S-POSTLOG
009100       ORGANIZATION IS LINE SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** THIS IS THE FILE TRNEDIT BUILT.  ONLY GOOD REQUESTS ARE
010500****** ON IT.  THE TRAILER CARRIES TRNEDIT'S ACCEPT/REJECT COUNTS.
010600 FD  TRNACC
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 210 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS TRNACC-REC-DATA.
011200 01  TRNACC-REC-DATA PIC X(210).
011300
011400****** OPENED INPUT AT STARTUP TO LOAD CMP-TABLE, CLOSED, THEN
011500****** RE-OPENED OUTPUT AT 700-REWRITE-CMPMSTR TO WRITE THE WHOLE
011600****** TABLE BACK OUT IN THE SAME ORDER IT WAS READ.
011700 FD  CMPMSTR
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORD CONTAINS 192 CHARACTERS
012200     DATA RECORD IS CMPMSTR-REC-DATA.
012300 01  CMPMSTR-REC-DATA PIC X(192).
012400
012500****** SAME TREATMENT AS CMPMSTR ABOVE, EXCEPT NEW ROWS CAN BE
012600****** APPENDED TO THE TABLE BY AN ISSUE THAT HAS NO OPEN MATCH.
012700 FD  CMPTRN
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORD CONTAINS 313 CHARACTERS
013200     DATA RECORD IS CMPTRN-REC-DATA.
013300 01  CMPTRN-REC-DATA PIC X(313).
013400
013500****** OPENED EXTEND -- TRNEDIT ALREADY WROTE THE REJECTED-AT-
013600****** EDIT LINES, THIS STEP ADDS ITS OWN LINES AFTER THEM.
013700 FD  POSTLOG
013800     RECORDING MODE IS V
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS POSTLOG-REC.
014100 01  POSTLOG-REC  PIC X(132).
014200
014300** QSAM FILE
014400 WORKING-STORAGE SECTION.
014500
014600 01  FILE-STATUS-CODES.
014700     05  CMPMSTR-STATUS          PIC X(2).
014800         88  CMPMSTR-EOF         VALUE "10".
014900     05  CMPTRN-STATUS           PIC X(2).
015000         88  CMPTRN-EOF          VALUE "10".
015100     05  OFCODE                  PIC X(2).
015200         88 CODE-WRITE    VALUE SPACES.
015300
015400 COPY CMPREQ.
015500** QSAM FILE
015600
015700******************************************************************
015800*    IN-MEMORY COMPONENT TABLE -- LOADED FROM CMPMSTR AT START   *
015900*    OF RUN, UPDATED IN PLACE BY THE ISSUE/RETURN LOGIC, AND     *
016000*    RE-WRITTEN OUT TO CMPMSTR AT 700-REWRITE-CMPMSTR.  KEPT IN  *
016100*    CMP-ID ORDER (THE ORDER THE MASTER IS MAINTAINED IN) SO A   *
016200*    SEARCH ALL CAN BE USED TO LOCATE A COMPONENT.               *
016300******************************************************************
016400 01  CMP-TABLE-AREA.
016500     05  CMP-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
016600     05  CMP-TABLE OCCURS 1 TO 2000 TIMES
016700             DEPENDING ON CMP-TABLE-COUNT
016800             ASCENDING KEY IS CMP-TBL-ID
016900             INDEXED BY CMP-IDX.
017000         10  CMP-TBL-ID          PIC 9(05).
017100         10  CMP-TBL-NAME        PIC X(30).
017200         10  CMP-TBL-CAT-ID      PIC 9(05).
017300         10  CMP-TBL-LAB-ID      PIC 9(05).
017400         10  CMP-TBL-QTY         PIC S9(07).
017500         10  CMP-TBL-MIN-STOCK   PIC 9(07).
017600         10  CMP-TBL-UNIT        PIC X(10).
017700         10  CMP-TBL-DESC        PIC X(50).
017800         10  CMP-TBL-TYPE        PIC X(20).
017900         10  CMP-TBL-DATE-ADDED  PIC 9(14).
018000         10  CMP-TBL-LAST-UPD    PIC 9(14).
018100         10  FILLER              PIC X(25).
018200     05  FILLER                  PIC X(15).
018300
018400******************************************************************
018500*    IN-MEMORY LEDGER TABLE -- LOADED FROM CMPTRN AT START OF    *
018600*    RUN IN FILE ORDER (NOT RE-SORTED) SO 600-MATCH-OPEN-TRN CAN *
018700*    SEARCH FOR THE *FIRST* OPEN ROW THAT MATCHES A REQUEST, THE *
018800*    SAME ORDER RULE THE WEB REQUEST-ENTRY SCREENS USE.  NEW ROWS*
018900*    ARE APPENDED ON AN ISSUE WITH NO OPEN MATCH AND WRITTEN OUT *
019000*    ALONG WITH EVERYTHING ELSE AT 750-REWRITE-CMPTRN.           *
019100******************************************************************
019200 01  TRN-TABLE-AREA.
019300     05  TRN-TABLE-COUNT         PIC 9(05) COMP VALUE ZERO.
019400     05  TRN-TABLE OCCURS 1 TO 3000 TIMES
019500             DEPENDING ON TRN-TABLE-COUNT
019600             INDEXED BY TRN-IDX.
019700         10  TRN-TBL-ID          PIC 9(07).
019800         10  TRN-TBL-CMP-ID      PIC 9(05).
019900         10  TRN-TBL-LAB-ID      PIC 9(05).
020000         10  TRN-TBL-CAMPUS      PIC X(20).
020100         10  TRN-TBL-PERSON      PIC X(30).
020200         10  TRN-TBL-PURPOSE     PIC X(50).
020300         10  TRN-TBL-QTY-ISSUED  PIC 9(07).
020400         10  TRN-TBL-QTY-RETND   PIC 9(07).
020500         10  TRN-TBL-PENDING-QTY PIC S9(07).
020600         10  TRN-TBL-STATUS      PIC X(20).
020700             88  TRN-TBL-OPEN    VALUES
020800                     'ISSUED'
020900                     'PARTIALLY RETURNED'.
021000         10  TRN-TBL-ISSUE-DATE  PIC 9(14).
021100         10  TRN-TBL-DATE        PIC 9(14).
021200         10  TRN-TBL-QTY-BEFORE  PIC S9(07).
021300         10  TRN-TBL-QTY-AFTER   PIC S9(07).
021400         10  TRN-TBL-LAST-QTY    PIC 9(07).
021500         10  TRN-TBL-LAST-ACTION PIC X(10).
021600         10  TRN-TBL-NOTES       PIC X(60).
021700         10  TRN-TBL-LAST-UPD    PIC 9(14).
021800         10  FILLER              PIC X(22).
021900     05  FILLER                  PIC X(15).
022000
022100******************************************************************
022200*    RUN TIMESTAMP -- BUILT ONCE AT HOUSEKEEPING AND STAMPED ON  *
022300*    EVERY RECORD POSTED DURING THIS RUN.  SEE Y2K NOTE ABOVE.   *
022400******************************************************************
022500 01  WS-DATE-TIME-FIELDS.
022600     05  WS-DATE-6               PIC 9(06).
022700     05  WS-TIME-8               PIC 9(08).
022800     05  WS-TIME-BRKDN REDEFINES WS-TIME-8.
022900         10  WS-TIME-HHMMSS      PIC 9(06).
023000         10  WS-TIME-HSEC        PIC 9(02).
023100     05  WS-RUN-TIMESTAMP        PIC 9(14).
023200     05  FILLER                  PIC X(10).
023300
023400 01  WS-POSTLOG-DETAIL.
023500     05  LOG-STATUS              PIC X(08)  VALUE SPACES.
023600     05  FILLER                  PIC X(01)  VALUE SPACE.
023700     05  LOG-CMP-ID              PIC 9(05)  VALUE ZERO.
023800     05  FILLER                  PIC X(01)  VALUE SPACE.
023900     05  LOG-LAB-ID              PIC 9(05)  VALUE ZERO.
024000     05  FILLER                  PIC X(01)  VALUE SPACE.
024100     05  LOG-ACTION              PIC X(10)  VALUE SPACES.
024200     05  FILLER                  PIC X(01)  VALUE SPACE.
024300     05  LOG-QTY                 PIC 9(07)  VALUE ZERO.
024400     05  FILLER                  PIC X(01)  VALUE SPACE.
024500     05  LOG-RESULT-QTY          PIC S9(07) VALUE ZERO.
024600     05  FILLER                  PIC X(01)  VALUE SPACE.
024700     05  LOG-REASON              PIC X(60)  VALUE SPACES.
024800     05  FILLER                  PIC X(13)  VALUE SPACES.
024900
025000 01  WS-POSTLOG-TRAILER.
025100     05  FILLER                  PIC X(20)
025200             VALUE "** POSTING TOTALS **".
025300     05  FILLER                  PIC X(01) VALUE SPACE.
025400     05  LOG-TRL-ACCEPTED        PIC 9(07) VALUE ZERO.
025500     05  FILLER                  PIC X(10) VALUE " ACCEPTED,".
025600     05  FILLER                  PIC X(01) VALUE SPACE.
025700     05  LOG-TRL-REJECTED        PIC 9(07) VALUE ZERO.
025800     05  FILLER                  PIC X(10) VALUE " REJECTED.".
025900     05  FILLER                  PIC X(73) VALUE SPACES.
026000
026100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026200     05 RECORDS-READ             PIC 9(9) COMP.
026300     05 RECORDS-POSTED           PIC 9(7) COMP.
026400     05 RECORDS-REJECTED         PIC 9(7) COMP.
026500     05 EDIT-REJECTED-COUNT      PIC 9(7) COMP.
026600     05 WS-NEXT-TRN-ID           PIC 9(07) COMP.
026700
026800 01  MISC-WS-FLDS.
026900     05 STR-LTH                  PIC 9(04) VALUE 0.
027000     05 WS-NOTE-PTR              PIC 9(04) COMP VALUE 0.
027100     05 WS-CURRENT-QTY           PIC S9(07).
027200     05 WS-QTY-AFTER             PIC S9(07).
027300     05 WS-PENDING-QTY           PIC S9(07).
027400
027500 01  FLAGS-AND-SWITCHES.
027600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
027700         88 NO-MORE-DATA VALUE "N".
027800     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
027900         88 RECORD-ERROR-FOUND VALUE "Y".
028000         88 VALID-RECORD  VALUE "N".
028100     05 CMP-FOUND-SW             PIC X(01) VALUE "N".
028200         88 CMP-ON-FILE    VALUE "Y".
028300         88 CMP-NOT-ON-FILE VALUE "N".
028400     05 MATCH-FOUND-SW           PIC X(01) VALUE "N".
028500         88 MATCH-ON-FILE  VALUE "Y".
028600         88 MATCH-NOT-FOUND VALUE "N".
028700
028800 COPY ABENDREC.
028900** QSAM FILE
029000
029100 PROCEDURE DIVISION.
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029300     PERFORM 100-MAINLINE THRU 100-EXIT
029400             UNTIL NO-MORE-DATA OR
029500******* Balancing logic put in by TGD 02/12/1999
029600             REQ-TRAILER-REC.
029700     PERFORM 999-CLEANUP THRU 999-EXIT.
029800     MOVE +0 TO RETURN-CODE.
029900     GOBACK.
030000
030100 000-HOUSEKEEPING.
030200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030300     DISPLAY "******** BEGIN JOB TRNUPDT ********".
030400     PERFORM 850-BUILD-RUN-TIMESTAMP THRU 850-EXIT.
030500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 200-LOAD-CMP-TABLE THRU 200-EXIT.
030800     PERFORM 250-LOAD-TRN-TABLE THRU 250-EXIT.
030900     PERFORM 270-FIND-MAX-TRN-ID THRU 270-EXIT.
031000     CLOSE CMPMSTR, CMPTRN.
031100     PERFORM 900-READ-TRNACC THRU 900-EXIT.
031200     IF NO-MORE-DATA
031300         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
031400         GO TO 1000-ABEND-RTN.
031500 000-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900*    BUILD A 14-DIGIT RUN TIMESTAMP FROM THE SYSTEM CLOCK.  THE  *
032000*    "20" CENTURY PREFIX IS HARD-CODED -- SEE THE 02/09/99 Y2K   *
032100*    CHANGE-LOG ENTRY ABOVE.                                     *
032200******************************************************************
032300 850-BUILD-RUN-TIMESTAMP.
032400     MOVE "850-BUILD-RUN-TIMESTAMP" TO PARA-NAME.
032500     ACCEPT WS-DATE-6 FROM DATE.
032600     ACCEPT WS-TIME-8 FROM TIME.
032700     MOVE "20"           TO WS-RUN-TIMESTAMP(1:2).
032800     MOVE WS-DATE-6      TO WS-RUN-TIMESTAMP(3:6).
032900     MOVE WS-TIME-HHMMSS TO WS-RUN-TIMESTAMP(9:6).
033000 850-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400*    LOAD THE SEQUENTIAL COMPONENT MASTER INTO CMP-TABLE, THE    *
033500*    SAME WHOLE-RECORD-MOVE IDIOM PATSRCH USES TO LOAD ITS       *
033600*    EQUIPMENT TABLE.                                            *
033700******************************************************************
033800 200-LOAD-CMP-TABLE.
033900     MOVE "200-LOAD-CMP-TABLE" TO PARA-NAME.
034000     MOVE ZERO TO CMP-TABLE-COUNT.
034100     PERFORM 210-LOAD-ONE-CMP THRU 210-EXIT
034200             UNTIL CMPMSTR-EOF.
034300 200-EXIT.
034400     EXIT.
034500
034600 210-LOAD-ONE-CMP.
034700     READ CMPMSTR
034800         AT END
034900         GO TO 210-EXIT.
035000     ADD 1 TO CMP-TABLE-COUNT.
035100     SET CMP-IDX TO CMP-TABLE-COUNT.
035200     MOVE CMPMSTR-REC-DATA TO CMP-TABLE(CMP-IDX).
035300 210-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700*    SAME TREATMENT FOR THE LEDGER.  TABLE ORDER = FILE ORDER,   *
035800*    THIS ONE IS NEVER RE-SORTED.                                *
035900******************************************************************
036000 250-LOAD-TRN-TABLE.
036100     MOVE "250-LOAD-TRN-TABLE" TO PARA-NAME.
036200     MOVE ZERO TO TRN-TABLE-COUNT.
036300     PERFORM 260-LOAD-ONE-TRN THRU 260-EXIT
036400             UNTIL CMPTRN-EOF.
036500 250-EXIT.
036600     EXIT.
036700
036800 260-LOAD-ONE-TRN.
036900     READ CMPTRN
037000         AT END
037100         GO TO 260-EXIT.
037200     ADD 1 TO TRN-TABLE-COUNT.
037300     SET TRN-IDX TO TRN-TABLE-COUNT.
037400     MOVE CMPTRN-REC-DATA TO TRN-TABLE(TRN-IDX).
037500 260-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900*    A NEW LEDGER ROW NEEDS A TRN-ID ONE HIGHER THAN ANY ALREADY *
038000*    ON THE LEDGER.  SCAN THE TABLE ONCE AT STARTUP RATHER THAN  *
038100*    KEEPING A SEPARATE "LAST ID USED" FILE.                     *
038200******************************************************************
038300 270-FIND-MAX-TRN-ID.
038400     MOVE "270-FIND-MAX-TRN-ID" TO PARA-NAME.
038500     MOVE ZERO TO WS-NEXT-TRN-ID.
038600     PERFORM 275-TEST-ONE-TRN-ID THRU 275-EXIT
038700             VARYING TRN-IDX FROM 1 BY 1
038800             UNTIL TRN-IDX > TRN-TABLE-COUNT.
038900 270-EXIT.
039000     EXIT.
039100
039200 275-TEST-ONE-TRN-ID.
039300     IF TRN-TBL-ID(TRN-IDX) > WS-NEXT-TRN-ID
039400         MOVE TRN-TBL-ID(TRN-IDX) TO WS-NEXT-TRN-ID.
039500 275-EXIT.
039600     EXIT.
039700
039800 100-MAINLINE.
039900     MOVE "100-MAINLINE" TO PARA-NAME.
040000     PERFORM 300-DISPATCH-REQUEST THRU 300-EXIT.
040100     PERFORM 900-READ-TRNACC THRU 900-EXIT.
040200 100-EXIT.
040300     EXIT.
040400
040500******************************************************************
040600*    POST ONE REQUEST AND WRITE ITS POSTING LOG LINE.  BUSINESS- *
040700*    RULE REJECTS HERE NEVER TOUCH THE MASTERS -- THE TABLES ARE *
040800*    ONLY UPDATED ON THE ACCEPTED PATH.                          *
040900******************************************************************
041000 300-DISPATCH-REQUEST.
041100     MOVE "300-DISPATCH-REQUEST" TO PARA-NAME.
041200     MOVE "N" TO ERROR-FOUND-SW.
041300     MOVE SPACES TO LOG-REASON.
041400     MOVE SPACES TO LOG-ACTION.
041500
041600     IF REQ-TYPE-ISSUE IN COMPONENT-REQUEST-REC
041700         PERFORM 400-APPLY-ISSUE THRU 400-EXIT
041800     ELSE
041900         PERFORM 500-APPLY-RETURN THRU 500-EXIT.
042000
042100     IF RECORD-ERROR-FOUND
042200         ADD +1 TO RECORDS-REJECTED
042300         PERFORM 720-WRITE-POSTLOG-REJECT THRU 720-EXIT
042400     ELSE
042500         ADD +1 TO RECORDS-POSTED
042600         PERFORM 710-WRITE-POSTLOG-ACCEPT THRU 710-EXIT.
042700 300-EXIT.
042800     EXIT.
042900
043000******************************************************************
043100*    ISSUE RULE.                                                 *
043200*    - REJECT IF THE REQUESTED QUANTITY EXCEEDS ON-HAND STOCK.   *
043300*    - IF AN OPEN LEDGER ROW ALREADY MATCHES THIS COMPONENT/LAB/ *
043400*      CAMPUS/PERSON/PURPOSE, ADD ONTO IT.  OTHERWISE OPEN A NEW *
043500*      ROW.                                                      *
043600******************************************************************
043700 400-APPLY-ISSUE.
043800     MOVE "400-APPLY-ISSUE" TO PARA-NAME.
043900     PERFORM 600-FIND-COMPONENT THRU 600-EXIT.
044000     IF CMP-NOT-ON-FILE
044100         MOVE "*** COMPONENT NOT FOUND ON COMPONENT MASTER" TO
044200             LOG-REASON
044300         MOVE "Y" TO ERROR-FOUND-SW
044400         GO TO 400-EXIT.
044500
044600     MOVE CMP-TBL-QTY(CMP-IDX) TO WS-CURRENT-QTY.
044700     IF REQ-QTY IN COMPONENT-REQUEST-REC > WS-CURRENT-QTY
044800         MOVE "*** CANNOT ISSUE MORE THAN AVAILABLE STOCK" TO
044900             LOG-REASON
045000         MOVE "Y" TO ERROR-FOUND-SW
045100         GO TO 400-EXIT.
045200
045300     COMPUTE WS-QTY-AFTER =
045400             WS-CURRENT-QTY - REQ-QTY IN COMPONENT-REQUEST-REC.
045500
045600     PERFORM 650-MATCH-OPEN-TRN THRU 650-EXIT.
045700     IF MATCH-ON-FILE
045800         PERFORM 420-MERGE-ISSUE-INTO-TRN THRU 420-EXIT
045900     ELSE
046000         PERFORM 430-APPEND-ISSUE-TRN THRU 430-EXIT.
046100
046200     MOVE WS-QTY-AFTER TO CMP-TBL-QTY(CMP-IDX).
046300     MOVE WS-RUN-TIMESTAMP TO CMP-TBL-LAST-UPD(CMP-IDX).
046400     MOVE "issue" TO LOG-ACTION.
046500     MOVE WS-QTY-AFTER TO LOG-RESULT-QTY.
046600 400-EXIT.
046700     EXIT.
046800
046900 420-MERGE-ISSUE-INTO-TRN.
047000     MOVE "420-MERGE-ISSUE-INTO-TRN" TO PARA-NAME.
047100     ADD REQ-QTY IN COMPONENT-REQUEST-REC
047200         TO TRN-TBL-QTY-ISSUED(TRN-IDX).
047300     COMPUTE TRN-TBL-PENDING-QTY(TRN-IDX) =
047400         TRN-TBL-QTY-ISSUED(TRN-IDX) - TRN-TBL-QTY-RETND(TRN-IDX).
047500     IF TRN-TBL-QTY-RETND(TRN-IDX) = ZERO
047600         MOVE "ISSUED" TO TRN-TBL-STATUS(TRN-IDX)
047700     ELSE
047800         IF TRN-TBL-PENDING-QTY(TRN-IDX) NOT > ZERO
047900             MOVE "COMPLETED" TO TRN-TBL-STATUS(TRN-IDX)
048000         ELSE
048100             MOVE "PARTIALLY RETURNED" TO
048200                 TRN-TBL-STATUS(TRN-IDX).
048300     MOVE WS-CURRENT-QTY TO TRN-TBL-QTY-BEFORE(TRN-IDX).
048400     MOVE WS-QTY-AFTER TO TRN-TBL-QTY-AFTER(TRN-IDX).
048500     MOVE REQ-QTY IN COMPONENT-REQUEST-REC
048600         TO TRN-TBL-LAST-QTY(TRN-IDX).
048700     MOVE "issue" TO TRN-TBL-LAST-ACTION(TRN-IDX).
048800     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-DATE(TRN-IDX).
048900     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-LAST-UPD(TRN-IDX).
049000     IF REQ-NOTES IN COMPONENT-REQUEST-REC NOT = SPACES
049100         MOVE REQ-NOTES IN COMPONENT-REQUEST-REC
049200             TO TRN-TBL-NOTES(TRN-IDX).
049300 420-EXIT.
049400     EXIT.
049500
049600 430-APPEND-ISSUE-TRN.
049700     MOVE "430-APPEND-ISSUE-TRN" TO PARA-NAME.
049800     ADD 1 TO TRN-TABLE-COUNT.
049900     SET TRN-IDX TO TRN-TABLE-COUNT.
050000     ADD 1 TO WS-NEXT-TRN-ID.
050100     MOVE WS-NEXT-TRN-ID TO TRN-TBL-ID(TRN-IDX).
050200     MOVE REQ-CMP-ID IN COMPONENT-REQUEST-REC
050300         TO TRN-TBL-CMP-ID(TRN-IDX).
050400     MOVE REQ-LAB-ID IN COMPONENT-REQUEST-REC
050500         TO TRN-TBL-LAB-ID(TRN-IDX).
050600     MOVE REQ-CAMPUS IN COMPONENT-REQUEST-REC
050700         TO TRN-TBL-CAMPUS(TRN-IDX).
050800     MOVE REQ-PERSON IN COMPONENT-REQUEST-REC
050900         TO TRN-TBL-PERSON(TRN-IDX).
051000     MOVE REQ-PURPOSE IN COMPONENT-REQUEST-REC
051100         TO TRN-TBL-PURPOSE(TRN-IDX).
051200     MOVE REQ-QTY IN COMPONENT-REQUEST-REC
051300         TO TRN-TBL-QTY-ISSUED(TRN-IDX).
051400     MOVE ZERO TO TRN-TBL-QTY-RETND(TRN-IDX).
051500     MOVE REQ-QTY IN COMPONENT-REQUEST-REC
051600         TO TRN-TBL-PENDING-QTY(TRN-IDX).
051700     MOVE "ISSUED" TO TRN-TBL-STATUS(TRN-IDX).
051800     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-ISSUE-DATE(TRN-IDX).
051900     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-DATE(TRN-IDX).
052000     MOVE WS-CURRENT-QTY TO TRN-TBL-QTY-BEFORE(TRN-IDX).
052100     MOVE WS-QTY-AFTER TO TRN-TBL-QTY-AFTER(TRN-IDX).
052200     MOVE REQ-QTY IN COMPONENT-REQUEST-REC
052300         TO TRN-TBL-LAST-QTY(TRN-IDX).
052400     MOVE "issue" TO TRN-TBL-LAST-ACTION(TRN-IDX).
052500     MOVE REQ-NOTES IN COMPONENT-REQUEST-REC
052600         TO TRN-TBL-NOTES(TRN-IDX).
052700     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-LAST-UPD(TRN-IDX).
052800 430-EXIT.
052900     EXIT.
053000
053100******************************************************************
053200*    RETURN RULE.                                                *
053300*    - THERE MUST BE AN OPEN LEDGER ROW MATCHING THE REQUEST.    *
053400*    - IT MUST HAVE PENDING QUANTITY, AND THE RETURN CANNOT      *
053500*      EXCEED IT.                                                *
053600******************************************************************
053700 500-APPLY-RETURN.
053800     MOVE "500-APPLY-RETURN" TO PARA-NAME.
053900     PERFORM 600-FIND-COMPONENT THRU 600-EXIT.
054000     IF CMP-NOT-ON-FILE
054100         MOVE "*** COMPONENT NOT FOUND ON COMPONENT MASTER" TO
054200             LOG-REASON
054300         MOVE "Y" TO ERROR-FOUND-SW
054400         GO TO 500-EXIT.
054500
054600     MOVE CMP-TBL-QTY(CMP-IDX) TO WS-CURRENT-QTY.
054700     PERFORM 650-MATCH-OPEN-TRN THRU 650-EXIT.
054800     IF MATCH-NOT-FOUND
054900         MOVE "*** NO MATCHING ISSUED TRANSACTION" TO LOG-REASON
055000         MOVE "Y" TO ERROR-FOUND-SW
055100         GO TO 500-EXIT.
055200
055300     COMPUTE WS-PENDING-QTY =
055400         TRN-TBL-QTY-ISSUED(TRN-IDX) - TRN-TBL-QTY-RETND(TRN-IDX).
055500     IF WS-PENDING-QTY NOT > ZERO
055600         MOVE "*** NO PENDING QUANTITY" TO LOG-REASON
055700         MOVE "Y" TO ERROR-FOUND-SW
055800         GO TO 500-EXIT.
055900
056000     IF REQ-QTY IN COMPONENT-REQUEST-REC > WS-PENDING-QTY
056100         MOVE "*** RETURN EXCEEDS PENDING QUANTITY" TO LOG-REASON
056200         MOVE "Y" TO ERROR-FOUND-SW
056300         GO TO 500-EXIT.
056400
056500     COMPUTE WS-QTY-AFTER =
056600             WS-CURRENT-QTY + REQ-QTY IN COMPONENT-REQUEST-REC.
056700     PERFORM 520-POST-RETURN-TO-TRN THRU 520-EXIT.
056800
056900     MOVE WS-QTY-AFTER TO CMP-TBL-QTY(CMP-IDX).
057000     MOVE WS-RUN-TIMESTAMP TO CMP-TBL-LAST-UPD(CMP-IDX).
057100     MOVE "return" TO LOG-ACTION.
057200     MOVE WS-QTY-AFTER TO LOG-RESULT-QTY.
057300 500-EXIT.
057400     EXIT.
057500
057600 520-POST-RETURN-TO-TRN.
057700     MOVE "520-POST-RETURN-TO-TRN" TO PARA-NAME.
057800     ADD REQ-QTY IN COMPONENT-REQUEST-REC
057900         TO TRN-TBL-QTY-RETND(TRN-IDX).
058000     COMPUTE TRN-TBL-PENDING-QTY(TRN-IDX) =
058100         TRN-TBL-QTY-ISSUED(TRN-IDX) - TRN-TBL-QTY-RETND(TRN-IDX).
058200     IF TRN-TBL-PENDING-QTY(TRN-IDX) NOT > ZERO
058300         MOVE "COMPLETED" TO TRN-TBL-STATUS(TRN-IDX)
058400     ELSE
058500         MOVE "PARTIALLY RETURNED" TO TRN-TBL-STATUS(TRN-IDX).
058600     MOVE WS-CURRENT-QTY TO TRN-TBL-QTY-BEFORE(TRN-IDX).
058700     MOVE WS-QTY-AFTER TO TRN-TBL-QTY-AFTER(TRN-IDX).
058800     MOVE REQ-QTY IN COMPONENT-REQUEST-REC
058900         TO TRN-TBL-LAST-QTY(TRN-IDX).
059000     MOVE "return" TO TRN-TBL-LAST-ACTION(TRN-IDX).
059100     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-DATE(TRN-IDX).
059200     MOVE WS-RUN-TIMESTAMP TO TRN-TBL-LAST-UPD(TRN-IDX).
059300     IF REQ-NOTES IN COMPONENT-REQUEST-REC NOT = SPACES
059400         PERFORM 530-APPEND-RETURN-NOTE THRU 530-EXIT.
059500 520-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900*    APPEND "RETURN: <NOTES>" ONTO WHATEVER IS ALREADY IN THE    *
060000*    LEDGER ROW'S NOTES FIELD.  STRLTH GIVES US THE TRIMMED      *
060100*    LENGTH OF WHAT'S THERE NOW SO THE STRING STATEMENT KNOWS    *
060200*    WHERE TO PICK UP.                                           *
060300******************************************************************
060400 530-APPEND-RETURN-NOTE.
060500     MOVE "530-APPEND-RETURN-NOTE" TO PARA-NAME.
060600     MOVE ZERO TO STR-LTH.
060700     CALL 'STRLTH' USING TRN-TBL-NOTES(TRN-IDX), STR-LTH.
060800     ADD 1 TO STR-LTH GIVING WS-NOTE-PTR.
060900     IF WS-NOTE-PTR < 61
061000         STRING " Return: " DELIMITED BY SIZE
061100                REQ-NOTES IN COMPONENT-REQUEST-REC
061200                    DELIMITED BY SIZE
061300                INTO TRN-TBL-NOTES(TRN-IDX)
061400                WITH POINTER WS-NOTE-PTR
061500         END-STRING.
061600 530-EXIT.
061700     EXIT.
061800
061900******************************************************************
062000*    LOCATE THE REQUESTED COMPONENT ON CMP-TABLE.  CMP-IDX IS    *
062100*    LEFT POINTING AT THE ROW WHEN FOUND.                        *
062200******************************************************************
062300 600-FIND-COMPONENT.
062400     MOVE "600-FIND-COMPONENT" TO PARA-NAME.
062500     MOVE "N" TO CMP-FOUND-SW.
062600     SET CMP-IDX TO 1.
062700     SEARCH ALL CMP-TABLE
062800         AT END
062900             MOVE "N" TO CMP-FOUND-SW
063000         WHEN CMP-TBL-ID(CMP-IDX) =
063100                 REQ-CMP-ID IN COMPONENT-REQUEST-REC
063200             MOVE "Y" TO CMP-FOUND-SW.
063300 600-EXIT.
063400     EXIT.
063500
063600******************************************************************
063700*    LOCATE THE FIRST OPEN LEDGER ROW MATCHING THE REQUEST'S     *
063800*    COMPONENT/LAB/CAMPUS/PERSON/PURPOSE.  THIS IS A SERIAL      *
063900*    SEARCH, NOT A SEARCH ALL -- THE TABLE IS IN LEDGER ORDER,   *
064000*    NOT KEY ORDER, AND THE RULE IS "FIRST MATCH", NOT "ANY      *
064100*    MATCH".  TRN-IDX IS LEFT POINTING AT THE ROW WHEN FOUND.    *
064200******************************************************************
064300 650-MATCH-OPEN-TRN.
064400     MOVE "650-MATCH-OPEN-TRN" TO PARA-NAME.
064500     MOVE "N" TO MATCH-FOUND-SW.
064600     SET TRN-IDX TO 1.
064700     SEARCH TRN-TABLE
064800         AT END
064900             MOVE "N" TO MATCH-FOUND-SW
065000         WHEN TRN-TBL-OPEN(TRN-IDX)
065100              AND TRN-TBL-CMP-ID(TRN-IDX) =
065200                      REQ-CMP-ID IN COMPONENT-REQUEST-REC
065300              AND TRN-TBL-LAB-ID(TRN-IDX) =
065400                      REQ-LAB-ID IN COMPONENT-REQUEST-REC
065500              AND TRN-TBL-CAMPUS(TRN-IDX) =
065600                      REQ-CAMPUS IN COMPONENT-REQUEST-REC
065700              AND TRN-TBL-PERSON(TRN-IDX) =
065800                      REQ-PERSON IN COMPONENT-REQUEST-REC
065900              AND TRN-TBL-PURPOSE(TRN-IDX) =
066000                      REQ-PURPOSE IN COMPONENT-REQUEST-REC
066100             MOVE "Y" TO MATCH-FOUND-SW.
066200 650-EXIT.
066300     EXIT.
066400
066500 710-WRITE-POSTLOG-ACCEPT.
066600     MOVE "710-WRITE-POSTLOG-ACCEPT" TO PARA-NAME.
066700     MOVE "ACCEPTED" TO LOG-STATUS.
066800     MOVE REQ-CMP-ID IN COMPONENT-REQUEST-REC TO LOG-CMP-ID.
066900     MOVE REQ-LAB-ID IN COMPONENT-REQUEST-REC TO LOG-LAB-ID.
067000     MOVE REQ-QTY IN COMPONENT-REQUEST-REC TO LOG-QTY.
067100     MOVE SPACES TO LOG-REASON.
067200     WRITE POSTLOG-REC FROM WS-POSTLOG-DETAIL.
067300 710-EXIT.
067400     EXIT.
067500
067600 720-WRITE-POSTLOG-REJECT.
067700     MOVE "720-WRITE-POSTLOG-REJECT" TO PARA-NAME.
067800     MOVE "REJECTED" TO LOG-STATUS.
067900     MOVE REQ-CMP-ID IN COMPONENT-REQUEST-REC TO LOG-CMP-ID.
068000     MOVE REQ-LAB-ID IN COMPONENT-REQUEST-REC TO LOG-LAB-ID.
068100     MOVE REQ-TYPE IN COMPONENT-REQUEST-REC TO LOG-ACTION.
068200     MOVE REQ-QTY IN COMPONENT-REQUEST-REC TO LOG-QTY.
068300     MOVE ZERO TO LOG-RESULT-QTY.
068400     WRITE POSTLOG-REC FROM WS-POSTLOG-DETAIL.
068500 720-EXIT.
068600     EXIT.
068700
068800 800-OPEN-FILES.
068900     MOVE "800-OPEN-FILES" TO PARA-NAME.
069000     OPEN INPUT TRNACC, CMPMSTR, CMPTRN.
069100     OPEN EXTEND POSTLOG.
069200     OPEN OUTPUT SYSOUT.
069300 800-EXIT.
069400     EXIT.
069500
069600 870-CLOSE-FILES.
069700     MOVE "870-CLOSE-FILES" TO PARA-NAME.
069800     CLOSE TRNACC, POSTLOG, SYSOUT.
069900 870-EXIT.
070000     EXIT.
070100
070200 900-READ-TRNACC.
070300     READ TRNACC INTO COMPONENT-REQUEST-REC
070400         AT END MOVE "N" TO MORE-DATA-SW
070500         GO TO 900-EXIT
070600     END-READ.
070700     MOVE "N" TO ERROR-FOUND-SW.
070800     ADD +1 TO RECORDS-READ.
070900 900-EXIT.
071000     EXIT.
071100
071200******************************************************************
071300*    REWRITE THE WHOLE COMPONENT MASTER FROM CMP-TABLE, IN THE   *
071400*    SAME ORDER IT WAS READ.  QSAM HAS NO RANDOM REWRITE -- THE  *
071500*    WHOLE FILE IS REPLACED, NOT JUST THE ROWS THAT CHANGED.     *
071600******************************************************************
071700 700-REWRITE-CMPMSTR.
071800     MOVE "700-REWRITE-CMPMSTR" TO PARA-NAME.
071900     OPEN OUTPUT CMPMSTR.
072000     PERFORM 705-WRITE-ONE-CMP THRU 705-EXIT
072100             VARYING CMP-IDX FROM 1 BY 1
072200             UNTIL CMP-IDX > CMP-TABLE-COUNT.
072300     CLOSE CMPMSTR.
072400 700-EXIT.
072500     EXIT.
072600
072700 705-WRITE-ONE-CMP.
072800     MOVE CMP-TABLE(CMP-IDX) TO CMPMSTR-REC-DATA.
072900     WRITE CMPMSTR-REC-DATA.
073000 705-EXIT.
073100     EXIT.
073200
073300******************************************************************
073400*    SAME TREATMENT FOR THE LEDGER -- INCLUDES ANY NEW ROWS      *
073500*    APPENDED TO TRN-TABLE DURING THIS RUN.                      *
073600******************************************************************
073700 750-REWRITE-CMPTRN.
073800     MOVE "750-REWRITE-CMPTRN" TO PARA-NAME.
073900     OPEN OUTPUT CMPTRN.
074000     PERFORM 755-WRITE-ONE-TRN THRU 755-EXIT
074100             VARYING TRN-IDX FROM 1 BY 1
074200             UNTIL TRN-IDX > TRN-TABLE-COUNT.
074300     CLOSE CMPTRN.
074400 750-EXIT.
074500     EXIT.
074600
074700 755-WRITE-ONE-TRN.
074800     MOVE TRN-TABLE(TRN-IDX) TO CMPTRN-REC-DATA.
074900     WRITE CMPTRN-REC-DATA.
075000 755-EXIT.
075100     EXIT.
075200
075300 999-CLEANUP.
075400     MOVE "999-CLEANUP" TO PARA-NAME.
075500     IF NOT REQ-TRAILER-REC
075600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
075700         GO TO 1000-ABEND-RTN.
075800
075900     MOVE REQ-TRAILER-REJECTS TO EDIT-REJECTED-COUNT.
076000     IF RECORDS-READ NOT EQUAL TO REQ-TRAILER-COUNT
076100         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
076200                               TO ABEND-REASON
076300         MOVE RECORDS-READ     TO ACTUAL-VAL
076400         MOVE REQ-TRAILER-COUNT TO EXPECTED-VAL
076500         WRITE SYSOUT-REC FROM ABEND-REC
076600         DISPLAY "** RECORDS READ **"
076700         DISPLAY RECORDS-READ
076800         DISPLAY "** RECORD-IN EXPECTED **"
076900         DISPLAY REQ-TRAILER-COUNT
077000         GO TO 1000-ABEND-RTN.
077100
077200     PERFORM 700-REWRITE-CMPMSTR THRU 700-EXIT.
077300     PERFORM 750-REWRITE-CMPTRN THRU 750-EXIT.
077400
077500     COMPUTE LOG-TRL-ACCEPTED = RECORDS-POSTED.
077600     COMPUTE LOG-TRL-REJECTED =
077700             RECORDS-REJECTED + REQ-TRAILER-REJECTS.
077800     WRITE POSTLOG-REC FROM WS-POSTLOG-TRAILER.
077900
078000     PERFORM 870-CLOSE-FILES THRU 870-EXIT.
078100
078200     DISPLAY "** RECORDS READ **".
078300     DISPLAY RECORDS-READ.
078400     DISPLAY "** RECORDS POSTED **".
078500     DISPLAY RECORDS-POSTED.
078600     DISPLAY "** RECORDS REJECTED THIS STEP **".
078700     DISPLAY RECORDS-REJECTED.
078800     DISPLAY "** RECORDS REJECTED AT EDIT **".
078900     DISPLAY REQ-TRAILER-REJECTS.
079000
079100     DISPLAY "******** NORMAL END OF JOB TRNUPDT ********".
079200 999-EXIT.
079300     EXIT.
079400
079500 1000-ABEND-RTN.
079600     WRITE SYSOUT-REC FROM ABEND-REC.
079700     PERFORM 870-CLOSE-FILES THRU 870-EXIT.
079800     DISPLAY "*** ABNORMAL END OF JOB- TRNUPDT ***" UPON CONSOLE.
079900     DIVIDE ZERO-VAL INTO ONE-VAL.
